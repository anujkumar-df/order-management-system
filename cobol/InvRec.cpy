000100******************************************************************
000200* INVREC.CPY
000300* Inventory master record, one per product id.  INV-RESV-QTY is
000400* stock promised to confirmed-but-unshipped orders; it can never
000500* exceed INV-TOTAL-QTY.  Available-to-promise is not stored, it
000600* is always INV-TOTAL-QTY minus INV-RESV-QTY at the moment it is
000700* needed.
000800*
000900* Change Log
001000*    03/14/88  RKH  REQ-1091  Original layout.
001100*    07/20/89  MOK  REQ-1140  Added INV-RESV-QTY for order
001200*                             reservation (was total-only).
001300*    12/01/98  NCH  Y2K-0007  Reviewed for Y2K - no change.
001400******************************************************************
001500 01  INV-RECORD.
001600     05  INV-PROD-ID              PIC 9(05).
001700     05  INV-PROD-NAME            PIC X(20).
001800     05  INV-TOTAL-QTY            PIC 9(07).
001900     05  INV-RESV-QTY             PIC 9(07).
002000     05  FILLER                   PIC X(06).
