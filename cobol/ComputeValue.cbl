000100******************************************************************
000200* This program is the sub program to extend a line item's
000300* ordered quantity by its snapshot unit price.  Money in this
000400* shop is exact two-decimal fixed point; since the multiplier is
000500* always a whole quantity the result never needs rounding -- if
000600* that ever stops being true, round-half-up is the house rule.
000700*
000800******************************************************************
000900 IDENTIFICATION              DIVISION.
001000*-----------------------------------------------------------------
001100 PROGRAM-ID.                 COMPUTE-VALUE.
001200 AUTHOR.                     R. HALVORSEN.
001300 INSTALLATION.               ORDER PROCESSING - BATCH.
001400 DATE-WRITTEN.               03/14/1988.
001500 DATE-COMPILED.
001600 SECURITY.                   NONE.
001700*-----------------------------------------------------------------
001800* CHANGE LOG
001900*-----------------------------------------------------------------
002000*    03/14/88  RKH  REQ-1091  ORIGINAL VERSION - COMPUTES
002100*                             QUANTITY * UNIT PRICE FOR A LINE.
002200*    12/01/98  NCH  Y2K-0007  REVIEWED FOR Y2K - NO DATE FIELDS
002300*                             IN THIS PROGRAM, NO CHANGE NEEDED.
002400*    04/09/03  SPT  REQ-1400  WIDENED LS-UNIT-PRICE TO S9(07)V99
002500*                             TO MATCH THE CATALOG PRICE RESIZE.
002600*    10/30/06  DFR  REQ-1455  WIDENED LS-VALUE SO A FULL 50-LINE
002700*                             ORDER CANNOT OVERFLOW THE RESULT.
002800*    10/30/06  DFR  REQ-1456  ADDED A CALL COUNTER AND AN
002900*                             OPTIONAL UPSI-0 TRACE DISPLAY FOR
003000*                             CHASING DOWN BAD LINE TOTALS.
003100*-----------------------------------------------------------------
003200 ENVIRONMENT                 DIVISION.
003300*-----------------------------------------------------------------
003400 CONFIGURATION               SECTION.
003500 SOURCE-COMPUTER.            WHATEVER-PC.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     SWITCH UPSI-0 ON STATUS IS TRACE-SWITCH-ON
003900                   OFF STATUS IS TRACE-SWITCH-OFF.
004000******************************************************************
004100 DATA                        DIVISION.
004200*-----------------------------------------------------------------
004300 WORKING-STORAGE             SECTION.
004400*-----------------------------------------------------------------
004500* Retained across calls for the life of the run so the trace
004600* line can show which call produced a suspect total.
004700*-----------------------------------------------------------------
004800 01  WS-TRACE-AREAS.
004900     05  WS-CALL-COUNTER          PIC 9(07) COMP VALUE ZERO.
005000     05  FILLER                   PIC X(04).
005100
005200 01  WS-QUANTITY-DISPLAY-AREA.
005300     05  WS-QTY-NUM               PIC 9(05).
005400     05  FILLER                   PIC X(02).
005500 01  WS-QUANTITY-DISPLAY-ALT REDEFINES WS-QUANTITY-DISPLAY-AREA.
005600     05  WS-QTY-ALPHA             PIC X(07).
005700
005800 01  WS-PRICE-DISPLAY-AREA.
005900     05  WS-PRICE-NUM             PIC S9(07)V99.
006000     05  FILLER                   PIC X(02).
006100 01  WS-PRICE-DISPLAY-ALT REDEFINES WS-PRICE-DISPLAY-AREA.
006200     05  WS-PRICE-ALPHA           PIC X(11).
006300
006400 01  WS-VALUE-DISPLAY-AREA.
006500     05  WS-VALUE-NUM             PIC S9(09)V99.
006600     05  FILLER                   PIC X(02).
006700 01  WS-VALUE-DISPLAY-ALT REDEFINES WS-VALUE-DISPLAY-AREA.
006800     05  WS-VALUE-ALPHA           PIC X(13).
006900
007000*-----------------------------------------------------------------
007100 LINKAGE                     SECTION.
007200*-----------------------------------------------------------------
007300 01  LINK-PARAMETERS.
007400     05  LS-QUANTITY              PIC 9(05).
007500     05  LS-UNIT-PRICE            PIC S9(07)V99.
007600     05  LS-VALUE                 PIC S9(09)V99.
007700     05  FILLER                   PIC X(04).
007800******************************************************************
007900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
008000*-----------------------------------------------------------------
008100* Main procedure
008200*-----------------------------------------------------------------
008300 100-COMPUTE-LINE-VALUE.
008400     ADD 1 TO WS-CALL-COUNTER.
008500     COMPUTE LS-VALUE = LS-QUANTITY * LS-UNIT-PRICE.
008600     IF TRACE-SWITCH-ON
008700         PERFORM 110-DISPLAY-TRACE-LINE
008800     END-IF.
008900
009000     EXIT    PROGRAM.
009100
009200*-----------------------------------------------------------------
009300 110-DISPLAY-TRACE-LINE.
009400     MOVE LS-QUANTITY   TO WS-QTY-NUM.
009500     MOVE LS-UNIT-PRICE TO WS-PRICE-NUM.
009600     MOVE LS-VALUE      TO WS-VALUE-NUM.
009700     DISPLAY "COMPUTE-VALUE CALL #" WS-CALL-COUNTER ": "
009800             WS-QTY-ALPHA " X " WS-PRICE-ALPHA
009900             " = " WS-VALUE-ALPHA.
