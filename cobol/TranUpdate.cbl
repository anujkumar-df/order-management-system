000100******************************************************************
000200* This program is to apply a batch of order-processing
000300*    transactions against the Product, Inventory, Order and
000400*    OrderLine masters.
000500*
000600* Used File
000700*    - Transaction File: REQSTIN  (use case code + parameters)
000800*    - Product Master In/Out:  PRODIN / PRODOUT
000900*    - Inventory Master In/Out: INVIN / INVOUT
001000*    - Order Master In/Out:    ORDIN / ORDOUT
001100*    - Order Line Master In/Out: ORDLNIN / ORDLNOUT
001200*
001300* Each master is read into a table at the start of the run, the
001400* transactions are applied against the tables, and the tables
001500* are rewritten to the new masters at the end -- a single bad
001600* transaction is rejected and logged to SYSOUT, it does not stop
001700* the run or touch any record it did not itself own.
001800*
001900******************************************************************
002000 IDENTIFICATION              DIVISION.
002100*-----------------------------------------------------------------
002200 PROGRAM-ID.                 TRAN-UPDATE.
002300 AUTHOR.                     M. OKONKWO.
002400 INSTALLATION.               ORDER PROCESSING - BATCH.
002500 DATE-WRITTEN.               07/20/1989.
002600 DATE-COMPILED.
002700 SECURITY.                   NONE.
002800*-----------------------------------------------------------------
002900* CHANGE LOG
003000*-----------------------------------------------------------------
003100*    03/14/88  RKH  REQ-1091  ORIGINAL VERSION - ADDPROD,
003200*                             SETPRICE, SETINV ONLY.
003300*    07/20/89  MOK  REQ-1140  ADDED NEWORD/ORDLINE/ENDORD ORDER
003400*                             ENTRY AND THE INVENTORY RESERVE.
003500*    11/02/91  TBR  REQ-1203  ADDED CONFIRM, CANCEL.
003600*    05/18/93  TBR  REQ-1218  ADDED FULSHIP/FULEND PARTIAL
003700*                             FULFILLMENT, PF STATUS CODE.
003800*    09/27/95  JWY  REQ-1260  SHOWORD/SHOWINV/LISTPROD MOVED TO
003900*                             THE NEW ORDER-REPORT PROGRAM; THIS
004000*                             PROGRAM NOW SKIPS THOSE CODES.
004100*    12/01/98  NCH  Y2K-0007  REVIEWED FOR Y2K - ORD-CREATED IS
004200*                             BUILT FROM A 4-DIGIT YEAR, NO
004300*                             CHANGE NEEDED.
004400*    04/09/03  SPT  REQ-1400  WIDENED ALL PRICE FIELDS TO
004500*                             S9(07)V99.
004600*    10/30/06  DFR  REQ-1455  RAISED TABLE LIMITS FOR CATALOG
004700*                             AND ORDER VOLUME GROWTH.
004701*    03/05/07  DFR  REQ-1461  THE NEWORD LINE LOOKUP ZEROED
004702*                             WS-SUB2 AND TESTED IT AGAINST
004703*                             PROD-ENTRY-CNT, BUT THE SHARED
004704*                             NAME-SCAN PARAGRAPH ONLY EVER
004705*                             ADVANCES WS-SUB1 -- WS-SUB2 NEVER
004706*                             MOVED, SO THE LOOKUP RAN PAST THE
004707*                             TABLE ON THE OUTER LOOP'S OWN
004708*                             WS-SUB1 AND PULLED A ZERO-
004709*                             SUBSCRIPT PRODUCT ROW.  GAVE THE
004710*                             NEWORD LINE LOOKUP ITS OWN
004711*                             WS-SUB2-KEYED SCAN PARAGRAPH.
004712*    03/05/07  DFR  REQ-1462  CONFIRM, FULEND AND CANCEL ALL
004713*                             SAVE THE ORDER ROW'S SUBSCRIPT IN
004714*                             WS-SUB1, THEN CALL RESERVATION
004715*                             AND SHIPMENT PARAGRAPHS THAT
004716*                             REUSE WS-SUB1 AS THEIR OWN
004717*                             SCRATCH SUBSCRIPT FOR THE
004718*                             INVENTORY AND LINE SCANS -- THE
004719*                             STATUS MOVE AT THE END WAS
004720*                             LANDING ON WHATEVER ROW THE LAST
004721*                             INNER SCAN LEFT BEHIND.  ADDED
004722*                             WS-ORDER-SUB TO HOLD THE ORDER
004723*                             ROW'S SUBSCRIPT ACROSS THOSE
004724*                             NESTED SCANS.
004725*    04/02/07  DFR  REQ-1466  CANCEL'S RELEASE STEP SUBTRACTED
004726*                             THE LINE'S REMAINING QTY FROM
004727*                             RESV-QTY WITH NO CHECK THAT IT DID
004728*                             NOT EXCEED WHAT WAS ACTUALLY
004729*                             RESERVED.  GUARDED IT THE SAME WAY
004730*                             510/511 GUARD A RESERVE.
004731*    04/02/07  DFR  REQ-1467  ADD-PRODUCT REJECTED A ZERO PRICE
004732*                             THE SAME AS A NEGATIVE ONE; ONLY
004733*                             UPDATE-PRICE IS SUPPOSED TO DEMAND
004734*                             STRICTLY-POSITIVE.  ADD-PRODUCT NOW
004735*                             ONLY REJECTS A NEGATIVE PRICE.
004736*    05/14/07  DFR  REQ-1470  640/641 DEDUCTED THE LINE'S
004737*                             CUMULATIVE LT-SHIPPED-QTY ON EVERY
004738*                             FULEND, NOT JUST THE AMOUNT JUST
004739*                             SHIPPED -- A SECOND FULEND ON THE
004740*                             SAME ORDER RE-DEDUCTED STOCK ALREADY
004741*                             TAKEN OUT BY THE FIRST ONE, AND EVEN
004742*                             DEDUCTED FULLY-SHIPPED LINES THAT
004743*                             NEVER SHIPPED ON THIS RUN.  ADDED
004744*                             LINE-SHIP-DELTA-TABLE TO HOLD JUST
004745*                             THIS TRANSACTION'S SHIPPED QTY PER
004746*                             LINE; 641 NOW DEDUCTS THAT INSTEAD.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT                 DIVISION.
005000*-----------------------------------------------------------------
005100 CONFIGURATION               SECTION.
005200 SOURCE-COMPUTER.            WHATEVER-PC.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     SWITCH UPSI-0 ON STATUS IS TRACE-SWITCH-ON
005600                   OFF STATUS IS TRACE-SWITCH-OFF.
005700*-----------------------------------------------------------------
005720* One transaction-code input and four master-file IN/OUT pairs
005740* -- every master is read to a table up front and rewritten in
005760* full at end of run, never updated record-by-record in place.
005780*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  REQUEST-FILE-IN
006100             ASSIGN TO "REQSTIN"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  PRODUCT-FILE-IN
006500             ASSIGN TO "PRODIN"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT  PRODUCT-FILE-OUT
006900             ASSIGN TO "PRODOUT"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  INVENTORY-FILE-IN
007300             ASSIGN TO "INVIN"
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  INVENTORY-FILE-OUT
007700             ASSIGN TO "INVOUT"
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  ORDER-FILE-IN
008100             ASSIGN TO "ORDIN"
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300
008400     SELECT  ORDER-FILE-OUT
008500             ASSIGN TO "ORDOUT"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT  ORDERLINE-FILE-IN
008900             ASSIGN TO "ORDLNIN"
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100
009200     SELECT  ORDERLINE-FILE-OUT
009300             ASSIGN TO "ORDLNOUT"
009400             ORGANIZATION IS LINE SEQUENTIAL.
009500
009600******************************************************************
009700 DATA                        DIVISION.
009800*-----------------------------------------------------------------
009900 FILE                        SECTION.
010000* NOTE: this FD predates the copybook library standard set up
010100* under REQ-1260 (see COPYBOOKS/REQREC.CPY for the layout the
010200* report program now COPYs) and has never been converted.
010300 FD  REQUEST-FILE-IN
010400     RECORD CONTAINS 94 CHARACTERS
010500     DATA RECORD IS REQUEST-RECORD.
010600 01  REQUEST-RECORD.
010700     05  REQ-CODE                 PIC X(08).
010800         88  REQ-IS-ADDPROD                 VALUE "ADDPROD ".
010900         88  REQ-IS-SETPRICE                VALUE "SETPRICE".
011000         88  REQ-IS-SETINV                  VALUE "SETINV  ".
011100         88  REQ-IS-NEWORD                  VALUE "NEWORD  ".
011200         88  REQ-IS-ORDLINE                 VALUE "ORDLINE ".
011300         88  REQ-IS-ENDORD                  VALUE "ENDORD  ".
011400         88  REQ-IS-CONFIRM                 VALUE "CONFIRM ".
011500         88  REQ-IS-FULSHIP                 VALUE "FULSHIP ".
011600         88  REQ-IS-FULEND                  VALUE "FULEND  ".
011700         88  REQ-IS-CANCEL                  VALUE "CANCEL  ".
011800         88  REQ-IS-SHOWORD                 VALUE "SHOWORD ".
011900         88  REQ-IS-SHOWINV                 VALUE "SHOWINV ".
012000         88  REQ-IS-LISTPROD                VALUE "LISTPROD".
012100     05  REQ-PROD-NAME             PIC X(20).
012200     05  REQ-CUSTOMER-NAME         PIC X(30).
012300     05  REQ-ORD-ID                PIC 9(07).
012400     05  REQ-PROD-ID               PIC 9(05).
012500     05  REQ-QTY                   PIC 9(05).
012600     05  REQ-PRICE                 PIC S9(07)V99.
012700     05  FILLER                    PIC X(10).
012800
012820* Product master -- id, name and current price.  Rewritten in
012840* full at end of run from PRODUCT-TABLE.
012900 FD  PRODUCT-FILE-IN
013000     RECORD CONTAINS 40 CHARACTERS
013100     DATA RECORD IS PROD-RECORD-IN.
013200 01  PROD-RECORD-IN.
013300     05  PROD-ID-IN                PIC 9(05).
013400     05  PROD-NAME-IN              PIC X(20).
013500     05  PROD-PRICE-IN             PIC S9(07)V99.
013600     05  FILLER                    PIC X(06).
013700
013800 FD  PRODUCT-FILE-OUT
013900     RECORD CONTAINS 40 CHARACTERS
014000     DATA RECORD IS PROD-RECORD-OUT.
014100 01  PROD-RECORD-OUT.
014200     05  PROD-ID-OUT               PIC 9(05).
014300     05  PROD-NAME-OUT             PIC X(20).
014400     05  PROD-PRICE-OUT            PIC S9(07)V99.
014500     05  FILLER                    PIC X(06).
014600
014620* Inventory master -- total on hand and quantity reserved
014660* against CONFIRMED/PARTIALLY_FULFILLED orders, by product.
014700 FD  INVENTORY-FILE-IN
014800     RECORD CONTAINS 45 CHARACTERS
014900     DATA RECORD IS INV-RECORD-IN.
015000 01  INV-RECORD-IN.
015100     05  INV-PROD-ID-IN            PIC 9(05).
015200     05  INV-PROD-NAME-IN          PIC X(20).
015300     05  INV-TOTAL-QTY-IN          PIC 9(07).
015400     05  INV-RESV-QTY-IN           PIC 9(07).
015500     05  FILLER                    PIC X(06).
015600
015700 FD  INVENTORY-FILE-OUT
015800     RECORD CONTAINS 45 CHARACTERS
015900     DATA RECORD IS INV-RECORD-OUT.
016000 01  INV-RECORD-OUT.
016100     05  INV-PROD-ID-OUT           PIC 9(05).
016200     05  INV-PROD-NAME-OUT         PIC X(20).
016300     05  INV-TOTAL-QTY-OUT         PIC 9(07).
016400     05  INV-RESV-QTY-OUT          PIC 9(07).
016500     05  FILLER                    PIC X(06).
016600
016620* Order header master -- customer, status (DR/CF/PF/FU/CX) and
016660* the created timestamp this program stamps on a NEWORD/ENDORD.
016700 FD  ORDER-FILE-IN
016800     RECORD CONTAINS 65 CHARACTERS
016900     DATA RECORD IS ORD-HEADER-IN.
017000 01  ORD-HEADER-IN.
017100     05  ORD-ID-IN                 PIC 9(07).
017200     05  ORD-CUSTOMER-IN           PIC X(30).
017300     05  ORD-STATUS-IN             PIC X(02).
017400     05  ORD-CREATED-IN            PIC X(16).
017500     05  ORD-ITEM-COUNT-IN         PIC 9(02).
017600     05  FILLER                    PIC X(08).
017700
017800 FD  ORDER-FILE-OUT
017900     RECORD CONTAINS 65 CHARACTERS
018000     DATA RECORD IS ORD-HEADER-OUT.
018100 01  ORD-HEADER-OUT.
018200     05  ORD-ID-OUT                PIC 9(07).
018300     05  ORD-CUSTOMER-OUT          PIC X(30).
018400     05  ORD-STATUS-OUT            PIC X(02).
018500     05  ORD-CREATED-OUT           PIC X(16).
018600     05  ORD-ITEM-COUNT-OUT        PIC 9(02).
018700     05  FILLER                    PIC X(08).
018800
018820* Order-line detail master -- one row per product on an order,
018860* with the unit price snapshot and quantity shipped to date.
018900 FD  ORDERLINE-FILE-IN
019000     RECORD CONTAINS 59 CHARACTERS
019100     DATA RECORD IS ORD-LINE-IN.
019200 01  ORD-LINE-IN.
019300     05  LINE-ORD-ID-IN            PIC 9(07).
019400     05  LINE-PROD-ID-IN           PIC 9(05).
019500     05  LINE-PROD-NAME-IN         PIC X(20).
019600     05  LINE-QTY-IN               PIC 9(05).
019700     05  LINE-UNIT-PRICE-IN        PIC S9(07)V99.
019800     05  LINE-SHIPPED-QTY-IN       PIC 9(05).
019900     05  FILLER                    PIC X(08).
020000
020100 FD  ORDERLINE-FILE-OUT
020200     RECORD CONTAINS 59 CHARACTERS
020300     DATA RECORD IS ORD-LINE-OUT.
020400 01  ORD-LINE-OUT.
020500     05  LINE-ORD-ID-OUT           PIC 9(07).
020600     05  LINE-PROD-ID-OUT          PIC 9(05).
020700     05  LINE-PROD-NAME-OUT        PIC X(20).
020800     05  LINE-QTY-OUT              PIC 9(05).
020900     05  LINE-UNIT-PRICE-OUT       PIC S9(07)V99.
021000     05  LINE-SHIPPED-QTY-OUT      PIC 9(05).
021100     05  FILLER                    PIC X(08).
021200
021300*-----------------------------------------------------------------
021400 WORKING-STORAGE             SECTION.
021500*-----------------------------------------------------------------
021600* In-memory masters.  The original store is a whole-file
021700* read/rewrite on every transaction; keyed access by in-memory
021800* scan over these tables is a faithful carry-forward of that.
021900*-----------------------------------------------------------------
022000 01  PRODUCT-TABLE.
022100     05  PROD-ENTRY-CNT            PIC 9(05) COMP.
022200     05  PROD-ENTRY OCCURS 300 TIMES.
022300         10  PT-PROD-ID            PIC 9(05).
022400         10  PT-PROD-NAME          PIC X(20).
022500         10  PT-PROD-PRICE         PIC S9(07)V99.
022600
022700 01  INVENTORY-TABLE.
022800     05  INV-ENTRY-CNT             PIC 9(05) COMP.
022900     05  INV-ENTRY OCCURS 300 TIMES.
023000         10  IT-PROD-ID            PIC 9(05).
023100         10  IT-PROD-NAME          PIC X(20).
023200         10  IT-TOTAL-QTY          PIC 9(07).
023300         10  IT-RESV-QTY           PIC 9(07).
023400
023500 01  ORDER-TABLE.
023600     05  ORD-ENTRY-CNT             PIC 9(05) COMP.
023700     05  ORD-ENTRY OCCURS 1000 TIMES.
023800         10  OT-ORD-ID             PIC 9(07).
023900         10  OT-CUSTOMER           PIC X(30).
024000         10  OT-STATUS             PIC X(02).
024100         10  OT-CREATED            PIC X(16).
024200         10  OT-ITEM-COUNT         PIC 9(02).
024300
024400 01  ORDERLINE-TABLE.
024500     05  LIN-ENTRY-CNT             PIC 9(05) COMP.
024600     05  LIN-ENTRY OCCURS 5000 TIMES.
024700         10  LT-ORD-ID             PIC 9(07).
024800         10  LT-PROD-ID            PIC 9(05).
024900         10  LT-PROD-NAME          PIC X(20).
025000         10  LT-QTY                PIC 9(05).
025100         10  LT-UNIT-PRICE         PIC S9(07)V99.
025200         10  LT-SHIPPED-QTY        PIC 9(05).
025300
025305*-----------------------------------------------------------------
025310* Quantity shipped in the FULEND transaction now running --
025315* NOT the line's cumulative LT-SHIPPED-QTY.  640/641 deduct
025320* this amount from inventory, never the running total, or a
025325* second FULEND against the same order double-deducts whatever
025330* the first FULEND already took out.
025335*-----------------------------------------------------------------
025340 01  LINE-SHIP-DELTA-TABLE.
025345     05  LT-SHIP-DELTA OCCURS 5000 TIMES PIC 9(05) COMP.
025400*-----------------------------------------------------------------
025500* Buffers for the multi-record transaction groups.  A NEWORD
025600* starts a buffer, ORDLINE records fill it, ENDORD drains it --
025700* the same shape as FULSHIP/FULEND for fulfillment.
025800*-----------------------------------------------------------------
025900 01  NEW-ORDER-BUFFER.
026000     05  NOB-IN-PROGRESS-SW        PIC X(01) VALUE "N".
026100         88  NOB-ACTIVE                      VALUE "Y".
026200     05  NOB-CUSTOMER              PIC X(30).
026300     05  NOB-LINE-CNT              PIC 9(02) COMP VALUE ZERO.
026400     05  NOB-LINE OCCURS 50 TIMES.
026500         10  NOB-PROD-NAME         PIC X(20).
026600         10  NOB-QTY               PIC 9(05).
026700
026800 01  FULFILL-BUFFER.
026900     05  FLB-IN-PROGRESS-SW        PIC X(01) VALUE "N".
027000         88  FLB-ACTIVE                      VALUE "Y".
027100     05  FLB-ORD-ID                PIC 9(07).
027200     05  FLB-LINE-CNT              PIC 9(02) COMP VALUE ZERO.
027300     05  FLB-LINE OCCURS 50 TIMES.
027400         10  FLB-PROD-NAME         PIC X(20).
027500         10  FLB-QTY               PIC 9(05).
027600
027700*-----------------------------------------------------------------
027800* Status-text lookup, the same occurs-table-over-filler idiom
027900* this shop has always used for weekday and code lookups.
028000*-----------------------------------------------------------------
028100 01  STATUS-TEXT-LIST.
028200     05  FILLER              PIC X(20) VALUE "DRAFT".
028300     05  FILLER              PIC X(20) VALUE "CONFIRMED".
028400     05  FILLER              PIC X(20) VALUE "PARTIALLY_FULFILLED".
028500     05  FILLER              PIC X(20) VALUE "FULFILLED".
028600     05  FILLER              PIC X(20) VALUE "CANCELLED".
028700 01  STATUS-TEXT-TABLE REDEFINES STATUS-TEXT-LIST.
028800     05  STATUS-TEXT         PIC X(20) OCCURS 5 TIMES.
028900
029000*-----------------------------------------------------------------
029100* Dual numeric/alpha views of keys, used when a key goes into a
029200* DISPLAY message instead of an arithmetic test.
029300*-----------------------------------------------------------------
029400 01  WS-ORD-ID-DISPLAY-AREA.
029500     05  WS-ORD-ID-NUM       PIC 9(07).
029600 01  WS-ORD-ID-DISPLAY-ALT REDEFINES WS-ORD-ID-DISPLAY-AREA.
029700     05  WS-ORD-ID-ALPHA     PIC X(07).
029800
029900 01  WS-PROD-ID-DISPLAY-AREA.
030000     05  WS-PROD-ID-NUM      PIC 9(05).
030100 01  WS-PROD-ID-DISPLAY-ALT REDEFINES WS-PROD-ID-DISPLAY-AREA.
030200     05  WS-PROD-ID-ALPHA    PIC X(05).
030300
030400*-----------------------------------------------------------------
030500* Timestamp build area for ORD-CREATED (YYYY-MM-DD HH:MM).
030600*-----------------------------------------------------------------
030700 01  WS-TIMESTAMP-BUILD.
030800     05  WS-TS-YYYY          PIC 9(04).
030900     05  FILLER              PIC X(01) VALUE "-".
031000     05  WS-TS-MM            PIC 9(02).
031100     05  FILLER              PIC X(01) VALUE "-".
031200     05  WS-TS-DD            PIC 9(02).
031300     05  FILLER              PIC X(01) VALUE SPACE.
031400     05  WS-TS-HH            PIC 9(02).
031500     05  FILLER              PIC X(01) VALUE ":".
031600     05  WS-TS-MI            PIC 9(02).
031700 01  WS-TIMESTAMP-FLAT REDEFINES WS-TIMESTAMP-BUILD.
031800     05  WS-TIMESTAMP-TEXT   PIC X(16).
031900
032000 01  WS-CLOCK-READING.
032100     05  WS-CLK-YYYY         PIC 9(04).
032200     05  WS-CLK-MM           PIC 9(02).
032300     05  WS-CLK-DD           PIC 9(02).
032400 01  WS-CLOCK-TIME.
032500     05  WS-CLK-HH           PIC 9(02).
032600     05  WS-CLK-MI           PIC 9(02).
032700     05  WS-CLK-SS           PIC 9(02).
032800     05  WS-CLK-HS           PIC 9(02).
032900
033000*-----------------------------------------------------------------
033020* WS-SUB1/WS-SUB2 are shared scratch subscripts used all over
033040* this program's table scans -- a found row's own subscript
033060* must be copied out to a dedicated field like WS-ORDER-SUB
033080* before any further PERFORM that might reuse WS-SUB1/WS-SUB2.
033100 01  SWITCHES-AND-COUNTERS.
033200     05  REQUEST-EOF-SW            PIC X(01) VALUE "N".
033300         88  REQUEST-EOF                     VALUE "Y".
033400     05  WS-FOUND-SW               PIC X(01).
033500         88  WS-FOUND                        VALUE "Y".
033600     05  WS-ERROR-SW               PIC X(01).
033700         88  WS-ERROR-FOUND                  VALUE "Y".
033800     05  WS-READ-CNT               PIC 9(07) COMP VALUE ZERO.
033900     05  WS-ERROR-CNT              PIC 9(07) COMP VALUE ZERO.
034000     05  WS-SUB1                   PIC 9(05) COMP.
034100     05  WS-SUB2                   PIC 9(05) COMP.
034105     05  WS-ORDER-SUB               PIC 9(05) COMP.
034200     05  WS-NEXT-PROD-ID           PIC 9(05) COMP.
034300     05  WS-NEXT-ORD-ID            PIC 9(07) COMP.
034400     05  WS-STATUS-IDX             PIC 9(02) COMP.
034500
034520*-----------------------------------------------------------------
034540* Working accumulators for order pricing and the available/
034560* remaining-quantity arithmetic the reserve and ship paragraphs
034580* share.
034590*-----------------------------------------------------------------
034600 01  WS-WORK-AREAS.
034700     05  WS-COMPARE-NAME-1         PIC X(20).
034800     05  WS-COMPARE-NAME-2         PIC X(20).
034900     05  WS-ORDER-TOTAL            PIC S9(09)V99.
035000     05  WS-LINE-VALUE             PIC S9(09)V99.
035100     05  WS-AVAILABLE-QTY          PIC S9(07).
035200     05  WS-REMAINING-QTY          PIC S9(05).
035300     05  WS-ERROR-MESSAGE          PIC X(60).
035400
035500******************************************************************
035600 PROCEDURE                   DIVISION.
035700*-----------------------------------------------------------------
035800* Main procedure
035900*-----------------------------------------------------------------
036000 100-TRAN-UPDATE.
036100     PERFORM 200-INITIATE-TRAN-UPDATE.
036200     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-PROCESS-ONE-REQUEST-EXIT
036300             UNTIL REQUEST-EOF.
036400     PERFORM 200-TERMINATE-TRAN-UPDATE.
036500
036600     STOP RUN.
036700
036800******************************************************************
036900* Open all files, load the four masters into their tables, read
037000* the first transaction.
037100*-----------------------------------------------------------------
037200 200-INITIATE-TRAN-UPDATE.
037300     PERFORM 300-OPEN-ALL-FILES.
037400     PERFORM 300-INITIALIZE-WORK-AREAS.
037500     PERFORM 300-LOAD-PRODUCT-TABLE.
037600     PERFORM 300-LOAD-INVENTORY-TABLE.
037700     PERFORM 300-LOAD-ORDER-TABLE.
037800     PERFORM 300-LOAD-ORDERLINE-TABLE.
037900     PERFORM 300-READ-REQUEST.
038000
038100*-----------------------------------------------------------------
038200* Dispatch one transaction to its use case paragraph.  The three
038300* report codes are this program's business but are processed by
038400* ORDER-REPORT against the masters this program just rewrote;
038500* they fall through here untouched.
038600*-----------------------------------------------------------------
038700 200-PROCESS-ONE-REQUEST.
038800     EVALUATE TRUE
038900         WHEN REQ-IS-ADDPROD
039000             PERFORM 400-ADD-PRODUCT
039100         WHEN REQ-IS-SETPRICE
039200             PERFORM 410-UPDATE-PRICE
039300         WHEN REQ-IS-SETINV
039400             PERFORM 420-SET-INVENTORY
039500         WHEN REQ-IS-NEWORD
039600             PERFORM 430-START-NEW-ORDER
039700         WHEN REQ-IS-ORDLINE
039800             PERFORM 435-BUFFER-ORDER-LINE
039900         WHEN REQ-IS-ENDORD
040000             PERFORM 440-FINISH-NEW-ORDER
040100         WHEN REQ-IS-CONFIRM
040200             PERFORM 500-CONFIRM-ORDER
040300         WHEN REQ-IS-FULSHIP
040400             PERFORM 600-BUFFER-FULFILL-LINE
040500         WHEN REQ-IS-FULEND
040600             PERFORM 610-FINISH-FULFILLMENT
040700         WHEN REQ-IS-CANCEL
040800             PERFORM 700-CANCEL-ORDER
040900         WHEN REQ-IS-SHOWORD
041000             CONTINUE
041100         WHEN REQ-IS-SHOWINV
041200             CONTINUE
041300         WHEN REQ-IS-LISTPROD
041400             CONTINUE
041500         WHEN OTHER
041600             PERFORM 480-REJECT-UNKNOWN-CODE
041700     END-EVALUATE.
041800     PERFORM 300-READ-REQUEST.
041850* Fall-through target of the PERFORM ... THRU above -- EXIT only.
041900 200-PROCESS-ONE-REQUEST-EXIT.
042000     EXIT.
042100
042200*-----------------------------------------------------------------
042300* Rewrite the four masters from the tables, close files, and
042400* report the run counts to SYSOUT.
042500*-----------------------------------------------------------------
042600 200-TERMINATE-TRAN-UPDATE.
042700     PERFORM 300-SAVE-PRODUCT-TABLE.
042800     PERFORM 300-SAVE-INVENTORY-TABLE.
042900     PERFORM 300-SAVE-ORDER-TABLE.
043000     PERFORM 300-SAVE-ORDERLINE-TABLE.
043100     PERFORM 300-CLOSE-ALL-FILES.
043200     DISPLAY "TRAN-UPDATE COMPLETED - " WS-READ-CNT
043300             " TRANSACTIONS READ, " WS-ERROR-CNT " REJECTED.".
043400
043500******************************************************************
043520* Every master opens for both INPUT and OUTPUT in the same run
043540* -- read to build the table, written back at 200-TERMINATE.
043560*-----------------------------------------------------------------
043600 300-OPEN-ALL-FILES.
043700     OPEN    INPUT   REQUEST-FILE-IN
043800             INPUT   PRODUCT-FILE-IN
043900             OUTPUT  PRODUCT-FILE-OUT
044000             INPUT   INVENTORY-FILE-IN
044100             OUTPUT  INVENTORY-FILE-OUT
044200             INPUT   ORDER-FILE-IN
044300             OUTPUT  ORDER-FILE-OUT
044400             INPUT   ORDERLINE-FILE-IN
044500             OUTPUT  ORDERLINE-FILE-OUT.
044600
044700*-----------------------------------------------------------------
044800 300-INITIALIZE-WORK-AREAS.
044900     INITIALIZE SWITCHES-AND-COUNTERS WS-WORK-AREAS
045000                PRODUCT-TABLE INVENTORY-TABLE
045100                ORDER-TABLE ORDERLINE-TABLE
045200                NEW-ORDER-BUFFER FULFILL-BUFFER.
045300
045400*-----------------------------------------------------------------
045500* Load paragraphs -- read the whole master into its table.
045600*-----------------------------------------------------------------
045700 300-LOAD-PRODUCT-TABLE.
045800     MOVE "N" TO WS-FOUND-SW.
045900     READ PRODUCT-FILE-IN
046000             AT END      MOVE "Y" TO WS-FOUND-SW.
046100     PERFORM 301-LOAD-PRODUCT-ENTRY UNTIL WS-FOUND.
046150* One row of the product master into PRODUCT-TABLE, keyed by
046180* table position -- not by PROD-ID, which is looked up by scan.
046200
046300 301-LOAD-PRODUCT-ENTRY.
046400     ADD 1 TO PROD-ENTRY-CNT.
046500     MOVE PROD-ID-IN    TO PT-PROD-ID(PROD-ENTRY-CNT).
046600     MOVE PROD-NAME-IN  TO PT-PROD-NAME(PROD-ENTRY-CNT).
046700     MOVE PROD-PRICE-IN TO PT-PROD-PRICE(PROD-ENTRY-CNT).
046800     READ PRODUCT-FILE-IN
046900             AT END      MOVE "Y" TO WS-FOUND-SW.
047000
047100*-----------------------------------------------------------------
047200 300-LOAD-INVENTORY-TABLE.
047300     MOVE "N" TO WS-FOUND-SW.
047400     READ INVENTORY-FILE-IN
047500             AT END      MOVE "Y" TO WS-FOUND-SW.
047600     PERFORM 302-LOAD-INVENTORY-ENTRY UNTIL WS-FOUND.
047650* One row of the inventory master into INVENTORY-TABLE.
047700
047800 302-LOAD-INVENTORY-ENTRY.
047900     ADD 1 TO INV-ENTRY-CNT.
048000     MOVE INV-PROD-ID-IN   TO IT-PROD-ID(INV-ENTRY-CNT).
048100     MOVE INV-PROD-NAME-IN TO IT-PROD-NAME(INV-ENTRY-CNT).
048200     MOVE INV-TOTAL-QTY-IN TO IT-TOTAL-QTY(INV-ENTRY-CNT).
048300     MOVE INV-RESV-QTY-IN  TO IT-RESV-QTY(INV-ENTRY-CNT).
048400     READ INVENTORY-FILE-IN
048500             AT END      MOVE "Y" TO WS-FOUND-SW.
048600
048700*-----------------------------------------------------------------
048800 300-LOAD-ORDER-TABLE.
048900     MOVE "N" TO WS-FOUND-SW.
049000     READ ORDER-FILE-IN
049100             AT END      MOVE "Y" TO WS-FOUND-SW.
049200     PERFORM 303-LOAD-ORDER-ENTRY UNTIL WS-FOUND.
049300
049350* One row of the order-header master into ORDER-TABLE.
049400 303-LOAD-ORDER-ENTRY.
049500     ADD 1 TO ORD-ENTRY-CNT.
049600     MOVE ORD-ID-IN         TO OT-ORD-ID(ORD-ENTRY-CNT).
049700     MOVE ORD-CUSTOMER-IN   TO OT-CUSTOMER(ORD-ENTRY-CNT).
049800     MOVE ORD-STATUS-IN     TO OT-STATUS(ORD-ENTRY-CNT).
049900     MOVE ORD-CREATED-IN    TO OT-CREATED(ORD-ENTRY-CNT).
050000     MOVE ORD-ITEM-COUNT-IN TO OT-ITEM-COUNT(ORD-ENTRY-CNT).
050100     READ ORDER-FILE-IN
050200             AT END      MOVE "Y" TO WS-FOUND-SW.
050300
050400*-----------------------------------------------------------------
050500 300-LOAD-ORDERLINE-TABLE.
050600     MOVE "N" TO WS-FOUND-SW.
050700     READ ORDERLINE-FILE-IN
050800             AT END      MOVE "Y" TO WS-FOUND-SW.
050900     PERFORM 304-LOAD-ORDERLINE-ENTRY UNTIL WS-FOUND.
051000
051050* One row of the order-line detail master into ORDERLINE-TABLE.
051100 304-LOAD-ORDERLINE-ENTRY.
051200     ADD 1 TO LIN-ENTRY-CNT.
051300     MOVE LINE-ORD-ID-IN      TO LT-ORD-ID(LIN-ENTRY-CNT).
051400     MOVE LINE-PROD-ID-IN     TO LT-PROD-ID(LIN-ENTRY-CNT).
051500     MOVE LINE-PROD-NAME-IN   TO LT-PROD-NAME(LIN-ENTRY-CNT).
051600     MOVE LINE-QTY-IN         TO LT-QTY(LIN-ENTRY-CNT).
051700     MOVE LINE-UNIT-PRICE-IN  TO LT-UNIT-PRICE(LIN-ENTRY-CNT).
051800     MOVE LINE-SHIPPED-QTY-IN TO LT-SHIPPED-QTY(LIN-ENTRY-CNT).
051900     READ ORDERLINE-FILE-IN
052000             AT END      MOVE "Y" TO WS-FOUND-SW.
052100
052200*-----------------------------------------------------------------
052300* Save paragraphs -- rewrite a table to its new master in full.
052400*-----------------------------------------------------------------
052500 300-SAVE-PRODUCT-TABLE.
052600     MOVE ZERO TO WS-SUB1.
052700     PERFORM 305-SAVE-PRODUCT-ENTRY
052800             VARYING WS-SUB1 FROM 1 BY 1
052900             UNTIL WS-SUB1 > PROD-ENTRY-CNT.
053000
053050* One row of the rewritten product master.
053100 305-SAVE-PRODUCT-ENTRY.
053200     MOVE PT-PROD-ID(WS-SUB1)    TO PROD-ID-OUT.
053300     MOVE PT-PROD-NAME(WS-SUB1)  TO PROD-NAME-OUT.
053400     MOVE PT-PROD-PRICE(WS-SUB1) TO PROD-PRICE-OUT.
053500     WRITE PROD-RECORD-OUT.
053600
053700*-----------------------------------------------------------------
053800 300-SAVE-INVENTORY-TABLE.
053900     MOVE ZERO TO WS-SUB1.
054000     PERFORM 306-SAVE-INVENTORY-ENTRY
054100             VARYING WS-SUB1 FROM 1 BY 1
054200             UNTIL WS-SUB1 > INV-ENTRY-CNT.
054300
054350* One row of the rewritten inventory master.
054400 306-SAVE-INVENTORY-ENTRY.
054500     MOVE IT-PROD-ID(WS-SUB1)   TO INV-PROD-ID-OUT.
054600     MOVE IT-PROD-NAME(WS-SUB1) TO INV-PROD-NAME-OUT.
054700     MOVE IT-TOTAL-QTY(WS-SUB1) TO INV-TOTAL-QTY-OUT.
054800     MOVE IT-RESV-QTY(WS-SUB1)  TO INV-RESV-QTY-OUT.
054900     WRITE INV-RECORD-OUT.
055000
055100*-----------------------------------------------------------------
055200 300-SAVE-ORDER-TABLE.
055300     MOVE ZERO TO WS-SUB1.
055400     PERFORM 307-SAVE-ORDER-ENTRY
055500             VARYING WS-SUB1 FROM 1 BY 1
055600             UNTIL WS-SUB1 > ORD-ENTRY-CNT.
055700
055750* One row of the rewritten order-header master, status and all.
055800 307-SAVE-ORDER-ENTRY.
055900     MOVE OT-ORD-ID(WS-SUB1)     TO ORD-ID-OUT.
056000     MOVE OT-CUSTOMER(WS-SUB1)   TO ORD-CUSTOMER-OUT.
056100     MOVE OT-STATUS(WS-SUB1)     TO ORD-STATUS-OUT.
056200     MOVE OT-CREATED(WS-SUB1)    TO ORD-CREATED-OUT.
056300     MOVE OT-ITEM-COUNT(WS-SUB1) TO ORD-ITEM-COUNT-OUT.
056400     WRITE ORD-HEADER-OUT.
056500
056600*-----------------------------------------------------------------
056700 300-SAVE-ORDERLINE-TABLE.
056800     MOVE ZERO TO WS-SUB1.
056900     PERFORM 308-SAVE-ORDERLINE-ENTRY
057000             VARYING WS-SUB1 FROM 1 BY 1
057100             UNTIL WS-SUB1 > LIN-ENTRY-CNT.
057200
057250* One row of the rewritten order-line detail master.
057300 308-SAVE-ORDERLINE-ENTRY.
057400     MOVE LT-ORD-ID(WS-SUB1)       TO LINE-ORD-ID-OUT.
057500     MOVE LT-PROD-ID(WS-SUB1)      TO LINE-PROD-ID-OUT.
057600     MOVE LT-PROD-NAME(WS-SUB1)    TO LINE-PROD-NAME-OUT.
057700     MOVE LT-QTY(WS-SUB1)          TO LINE-QTY-OUT.
057800     MOVE LT-UNIT-PRICE(WS-SUB1)   TO LINE-UNIT-PRICE-OUT.
057900     MOVE LT-SHIPPED-QTY(WS-SUB1)  TO LINE-SHIPPED-QTY-OUT.
058000     WRITE ORD-LINE-OUT.
058100
058200*-----------------------------------------------------------------
058300 300-READ-REQUEST.
058400     READ REQUEST-FILE-IN
058500             AT END      MOVE "Y" TO REQUEST-EOF-SW
058600             NOT AT END  ADD 1 TO WS-READ-CNT.
058700
058800*-----------------------------------------------------------------
058900 300-CLOSE-ALL-FILES.
059000     CLOSE   REQUEST-FILE-IN
059100             PRODUCT-FILE-IN    PRODUCT-FILE-OUT
059200             INVENTORY-FILE-IN  INVENTORY-FILE-OUT
059300             ORDER-FILE-IN      ORDER-FILE-OUT
059400             ORDERLINE-FILE-IN  ORDERLINE-FILE-OUT.
059500
059600******************************************************************
059700* ADD PRODUCT -- reject if the name already exists (case
059800* insensitive); next id is the current high id plus 1.
059900*-----------------------------------------------------------------
060000 400-ADD-PRODUCT.
060100     MOVE REQ-PROD-NAME TO WS-COMPARE-NAME-1.
060200     PERFORM 890-UPPERCASE-NAME-1.
060300     MOVE "N" TO WS-FOUND-SW.
060400     MOVE ZERO TO WS-SUB1.
060500     PERFORM 841-SCAN-PRODUCT-BY-NAME
060600             UNTIL WS-FOUND OR WS-SUB1 = PROD-ENTRY-CNT.
060700     IF WS-FOUND
060800         MOVE "PRODUCT NAME ALREADY EXISTS" TO WS-ERROR-MESSAGE
060900         PERFORM 490-LOG-REJECTED-REQUEST
061000     ELSE
061100         IF REQ-PROD-NAME = SPACES
061200             MOVE "PRODUCT NAME IS REQUIRED" TO WS-ERROR-MESSAGE
061300             PERFORM 490-LOG-REJECTED-REQUEST
061400         ELSE
061500             IF REQ-PRICE < ZERO
061600                 MOVE "PRICE MAY NOT BE NEGATIVE"
061700                         TO WS-ERROR-MESSAGE
061800                 PERFORM 490-LOG-REJECTED-REQUEST
061900             ELSE
062000                 PERFORM 405-APPEND-PRODUCT-ENTRY
062100             END-IF
062200         END-IF
062300     END-IF.
062400
062420* Next id is the current high PROD-ID plus 1 -- no reuse of a
062440* retired id, the table only ever grows.
062500 405-APPEND-PRODUCT-ENTRY.
062600     MOVE ZERO TO WS-NEXT-PROD-ID.
062700     MOVE ZERO TO WS-SUB1.
062800     PERFORM 406-SCAN-HIGH-PRODUCT-ID
062900             VARYING WS-SUB1 FROM 1 BY 1
063000             UNTIL WS-SUB1 > PROD-ENTRY-CNT.
063100     ADD 1 TO WS-NEXT-PROD-ID.
063200     ADD 1 TO PROD-ENTRY-CNT.
063300     MOVE WS-NEXT-PROD-ID TO PT-PROD-ID(PROD-ENTRY-CNT).
063400     MOVE REQ-PROD-NAME   TO PT-PROD-NAME(PROD-ENTRY-CNT).
063500     MOVE REQ-PRICE       TO PT-PROD-PRICE(PROD-ENTRY-CNT).
063600     IF TRACE-SWITCH-ON
063700         MOVE WS-NEXT-PROD-ID TO WS-PROD-ID-NUM
063800         DISPLAY "ADDED PRODUCT " WS-PROD-ID-ALPHA
063900                 " " REQ-PROD-NAME
064000     END-IF.
064100
064150* Running high-water mark, one table entry at a time.
064200 406-SCAN-HIGH-PRODUCT-ID.
064300     IF PT-PROD-ID(WS-SUB1) > WS-NEXT-PROD-ID
064400         MOVE PT-PROD-ID(WS-SUB1) TO WS-NEXT-PROD-ID
064500     END-IF.
064600
064700******************************************************************
064800* UPDATE PRODUCT PRICE -- lookup by id, new price must be > 0.
064900* Existing order lines keep their original snapshot price.
065000*-----------------------------------------------------------------
065100 410-UPDATE-PRICE.
065200     MOVE "N" TO WS-FOUND-SW.
065300     MOVE ZERO TO WS-SUB1.
065400     PERFORM 842-SCAN-PRODUCT-BY-ID
065500             UNTIL WS-FOUND OR WS-SUB1 = PROD-ENTRY-CNT.
065600     IF NOT WS-FOUND
065700         MOVE "PRODUCT NOT FOUND" TO WS-ERROR-MESSAGE
065800         PERFORM 490-LOG-REJECTED-REQUEST
065900     ELSE
066000         IF REQ-PRICE NOT > ZERO
066100             MOVE "PRICE MUST BE GREATER THAN ZERO"
066200                     TO WS-ERROR-MESSAGE
066300             PERFORM 490-LOG-REJECTED-REQUEST
066400         ELSE
066500             MOVE REQ-PRICE TO PT-PROD-PRICE(WS-SUB1)
066600         END-IF
066700     END-IF.
066800
066900******************************************************************
067000* SET INVENTORY -- resolve the product by name, create or
067100* overwrite its total-quantity; reserved stock is never touched
067200* here.
067300*-----------------------------------------------------------------
067400 420-SET-INVENTORY.
067500     MOVE REQ-PROD-NAME TO WS-COMPARE-NAME-1.
067600     PERFORM 890-UPPERCASE-NAME-1.
067700     MOVE "N" TO WS-FOUND-SW.
067800     MOVE ZERO TO WS-SUB1.
067900     PERFORM 841-SCAN-PRODUCT-BY-NAME
068000             UNTIL WS-FOUND OR WS-SUB1 = PROD-ENTRY-CNT.
068100     IF NOT WS-FOUND
068200         MOVE "PRODUCT NOT FOUND" TO WS-ERROR-MESSAGE
068300         PERFORM 490-LOG-REJECTED-REQUEST
068400     ELSE
068500         MOVE PT-PROD-ID(WS-SUB1) TO WS-PROD-ID-NUM
068600         PERFORM 425-APPLY-SET-INVENTORY
068700     END-IF.
068800
068820* If the product has no inventory row yet this is its first
068840* SETINV -- create the row with zero reserved; otherwise just
068860* overwrite the total on the row already there.
068900 425-APPLY-SET-INVENTORY.
069000     MOVE "N" TO WS-FOUND-SW.
069100     MOVE ZERO TO WS-SUB2.
069200     PERFORM 860-SCAN-INVENTORY-BY-ID
069300             UNTIL WS-FOUND OR WS-SUB2 = INV-ENTRY-CNT.
069400     IF WS-FOUND
069500         MOVE REQ-QTY TO IT-TOTAL-QTY(WS-SUB2)
069600     ELSE
069700         ADD 1 TO INV-ENTRY-CNT
069800         MOVE WS-PROD-ID-NUM      TO IT-PROD-ID(INV-ENTRY-CNT)
069900         MOVE PT-PROD-NAME(WS-SUB1) TO IT-PROD-NAME(INV-ENTRY-CNT)
070000         MOVE REQ-QTY             TO IT-TOTAL-QTY(INV-ENTRY-CNT)
070100         MOVE ZERO                TO IT-RESV-QTY(INV-ENTRY-CNT)
070200     END-IF.
070300
070400******************************************************************
070500* CREATE ORDER -- buffered over NEWORD / ORDLINE... / ENDORD.
070600*-----------------------------------------------------------------
070700 430-START-NEW-ORDER.
070800     INITIALIZE NEW-ORDER-BUFFER.
070900     MOVE "Y"            TO NOB-IN-PROGRESS-SW.
071000     MOVE REQ-CUSTOMER-NAME TO NOB-CUSTOMER.
071100
071200*-----------------------------------------------------------------
071300 435-BUFFER-ORDER-LINE.
071400     IF NOT NOB-ACTIVE
071500         MOVE "ORDLINE WITH NO NEWORD IN PROGRESS"
071600                 TO WS-ERROR-MESSAGE
071700         PERFORM 490-LOG-REJECTED-REQUEST
071800     ELSE
071900         IF NOB-LINE-CNT = 50
072000             MOVE "ORDER CANNOT HAVE MORE THAN 50 LINES"
072100                     TO WS-ERROR-MESSAGE
072200             PERFORM 490-LOG-REJECTED-REQUEST
072300         ELSE
072400             ADD 1 TO NOB-LINE-CNT
072500             MOVE REQ-PROD-NAME TO NOB-PROD-NAME(NOB-LINE-CNT)
072600             MOVE REQ-QTY       TO NOB-QTY(NOB-LINE-CNT)
072700         END-IF
072800     END-IF.
072900
073000*-----------------------------------------------------------------
073100* ENDORD validates the BUSINESS RULES (customer required, 1-50
073200* lines, each qty >= 1, every product must exist, order total
073300* at least $10.00) before a single line is written.
073400*-----------------------------------------------------------------
073500 440-FINISH-NEW-ORDER.
073600     IF NOT NOB-ACTIVE
073700         MOVE "ENDORD WITH NO NEWORD IN PROGRESS"
073800                 TO WS-ERROR-MESSAGE
073900         PERFORM 490-LOG-REJECTED-REQUEST
074000     ELSE
074100         PERFORM 441-VALIDATE-NEW-ORDER
074200         IF NOT WS-ERROR-FOUND
074300             PERFORM 445-APPEND-NEW-ORDER
074400         END-IF
074500         INITIALIZE NEW-ORDER-BUFFER
074600     END-IF.
074700
074720* Required-field and line-count rules; 442 checks the lines
074740* themselves and the order-total minimum.
074800 441-VALIDATE-NEW-ORDER.
074900     MOVE "N" TO WS-ERROR-SW.
075000     IF NOB-CUSTOMER = SPACES
075100         MOVE "CUSTOMER NAME IS REQUIRED" TO WS-ERROR-MESSAGE
075200         PERFORM 490-LOG-REJECTED-REQUEST
075300         MOVE "Y" TO WS-ERROR-SW
075400     ELSE
075500         IF NOB-LINE-CNT = ZERO
075600             MOVE "ORDER MUST HAVE AT LEAST ONE LINE"
075700                     TO WS-ERROR-MESSAGE
075800             PERFORM 490-LOG-REJECTED-REQUEST
075900             MOVE "Y" TO WS-ERROR-SW
076000         ELSE
076100             PERFORM 442-VALIDATE-NEW-ORDER-LINES
076200         END-IF
076300     END-IF.
076400
076420* Accumulates WS-ORDER-TOTAL across every buffered line so 441
076440* can check the $10.00 minimum once all lines have priced out.
076500 442-VALIDATE-NEW-ORDER-LINES.
076600     MOVE ZERO TO WS-ORDER-TOTAL.
076700     MOVE ZERO TO WS-SUB1.
076800     PERFORM 443-VALIDATE-ONE-NEW-LINE
076900             VARYING WS-SUB1 FROM 1 BY 1
077000             UNTIL WS-SUB1 > NOB-LINE-CNT OR WS-ERROR-FOUND.
077100     IF NOT WS-ERROR-FOUND
077200         IF WS-ORDER-TOTAL < 10.00
077300             MOVE "ORDER TOTAL BELOW THE $10.00 MINIMUM"
077400                     TO WS-ERROR-MESSAGE
077500             PERFORM 490-LOG-REJECTED-REQUEST
077600             MOVE "Y" TO WS-ERROR-SW
077700         END-IF
077800     END-IF.
077900
077920* Quantity at least 1 and product must exist -- WS-SUB2 is this
077940* paragraph's own lookup index, scanned by 843, never WS-SUB1,
077960* which 442's VARYING is using as the outer line index.
078000 443-VALIDATE-ONE-NEW-LINE.
078100     IF NOB-QTY(WS-SUB1) NOT > ZERO
078200         MOVE "LINE QUANTITY MUST BE AT LEAST 1"
078300                 TO WS-ERROR-MESSAGE
078400         PERFORM 490-LOG-REJECTED-REQUEST
078500         MOVE "Y" TO WS-ERROR-SW
078600     ELSE
078700         MOVE NOB-PROD-NAME(WS-SUB1) TO WS-COMPARE-NAME-1
078800         PERFORM 890-UPPERCASE-NAME-1
078900         MOVE "N" TO WS-FOUND-SW
079000         MOVE ZERO TO WS-SUB2
079100         PERFORM 843-SCAN-PRODUCT-BY-NAME-ALT
079200                 UNTIL WS-FOUND OR WS-SUB2 = PROD-ENTRY-CNT
079300         IF NOT WS-FOUND
079400             MOVE "PRODUCT NOT FOUND" TO WS-ERROR-MESSAGE
079500             PERFORM 490-LOG-REJECTED-REQUEST
079600             MOVE "Y" TO WS-ERROR-SW
079700         ELSE
079800             COMPUTE WS-LINE-VALUE =
079900                     NOB-QTY(WS-SUB1) * PT-PROD-PRICE(WS-SUB2)
080000             ADD WS-LINE-VALUE TO WS-ORDER-TOTAL
080100         END-IF
080200     END-IF.
080300
080320* Next id is the current high OT-ORD-ID plus 1, same scheme as
080340* product ids; status starts DRAFT until CONFIRM.
080400 445-APPEND-NEW-ORDER.
080500     PERFORM 460-BUILD-TIMESTAMP.
080600     ADD 1 TO ORD-ENTRY-CNT.
080700     MOVE ZERO TO WS-NEXT-ORD-ID.
080800     MOVE ZERO TO WS-SUB1.
080900     PERFORM 446-SCAN-HIGH-ORDER-ID
081000             VARYING WS-SUB1 FROM 1 BY 1
081100             UNTIL WS-SUB1 = ORD-ENTRY-CNT.
081200     ADD 1 TO WS-NEXT-ORD-ID.
081300     MOVE WS-NEXT-ORD-ID      TO OT-ORD-ID(ORD-ENTRY-CNT).
081400     MOVE NOB-CUSTOMER        TO OT-CUSTOMER(ORD-ENTRY-CNT).
081500     MOVE "DR"                TO OT-STATUS(ORD-ENTRY-CNT).
081600     MOVE WS-TIMESTAMP-TEXT   TO OT-CREATED(ORD-ENTRY-CNT).
081700     MOVE NOB-LINE-CNT        TO OT-ITEM-COUNT(ORD-ENTRY-CNT).
081800     MOVE ZERO TO WS-SUB1.
081900     PERFORM 447-APPEND-ONE-NEW-LINE
082000             VARYING WS-SUB1 FROM 1 BY 1
082100             UNTIL WS-SUB1 > NOB-LINE-CNT.
082200
082250* Running high-water mark, one table entry at a time.
082300 446-SCAN-HIGH-ORDER-ID.
082400     IF OT-ORD-ID(WS-SUB1) > WS-NEXT-ORD-ID
082500         MOVE OT-ORD-ID(WS-SUB1) TO WS-NEXT-ORD-ID
082600     END-IF.
082700
082720* Snapshots the product's CURRENT price onto the order line --
082740* a later SETPRICE never changes what an existing order owes.
082800 447-APPEND-ONE-NEW-LINE.
082900     MOVE NOB-PROD-NAME(WS-SUB1) TO WS-COMPARE-NAME-1.
083000     PERFORM 890-UPPERCASE-NAME-1.
083100     MOVE "N" TO WS-FOUND-SW.
083200     MOVE ZERO TO WS-SUB2.
083300     PERFORM 843-SCAN-PRODUCT-BY-NAME-ALT
083400             UNTIL WS-FOUND OR WS-SUB2 = PROD-ENTRY-CNT.
083500     ADD 1 TO LIN-ENTRY-CNT.
083600     MOVE WS-NEXT-ORD-ID          TO LT-ORD-ID(LIN-ENTRY-CNT).
083700     MOVE PT-PROD-ID(WS-SUB2)     TO LT-PROD-ID(LIN-ENTRY-CNT).
083800     MOVE PT-PROD-NAME(WS-SUB2)   TO LT-PROD-NAME(LIN-ENTRY-CNT).
083900     MOVE NOB-QTY(WS-SUB1)        TO LT-QTY(LIN-ENTRY-CNT).
084000     MOVE PT-PROD-PRICE(WS-SUB2)  TO LT-UNIT-PRICE(LIN-ENTRY-CNT).
084100     MOVE ZERO                    TO LT-SHIPPED-QTY(LIN-ENTRY-CNT).
084200
084300******************************************************************
084400* Unrecognized transaction code.
084500*-----------------------------------------------------------------
084600 480-REJECT-UNKNOWN-CODE.
084700     MOVE "UNRECOGNIZED TRANSACTION CODE" TO WS-ERROR-MESSAGE.
084800     PERFORM 490-LOG-REJECTED-REQUEST.
084900
084950* Common reject-and-count tail for every validation failure in
084970* this program -- the error count drives the run totals that
084985* 200-TERMINATE-TRAN-UPDATE reports to SYSOUT.
085000 490-LOG-REJECTED-REQUEST.
085100     ADD 1 TO WS-ERROR-CNT.
085200     DISPLAY "REJECTED " REQ-CODE ": " WS-ERROR-MESSAGE.
085300
085400******************************************************************
085500* CONFIRM ORDER -- two-phase reservation: validate every line
085600* before any line is mutated, then reserve and transition.
085700*-----------------------------------------------------------------
085800 500-CONFIRM-ORDER.
085900     MOVE "N" TO WS-FOUND-SW.
086000     MOVE ZERO TO WS-SUB1.
086100     PERFORM 530-SCAN-ORDER-BY-ID
086200             UNTIL WS-FOUND OR WS-SUB1 = ORD-ENTRY-CNT.
086250     MOVE WS-SUB1 TO WS-ORDER-SUB.
086300     IF NOT WS-FOUND
086400         MOVE "ORDER NOT FOUND" TO WS-ERROR-MESSAGE
086500         PERFORM 490-LOG-REJECTED-REQUEST
086600     ELSE
086700         IF OT-STATUS(WS-ORDER-SUB) NOT = "DR"
086800             MOVE "ORDER IS NOT IN DRAFT STATUS"
086900                     TO WS-ERROR-MESSAGE
087000             PERFORM 490-LOG-REJECTED-REQUEST
087100         ELSE
087200             PERFORM 510-VALIDATE-RESERVATIONS
087300             IF NOT WS-ERROR-FOUND
087400                 PERFORM 520-APPLY-RESERVATIONS
087500                 MOVE "CF" TO OT-STATUS(WS-ORDER-SUB)
087600             END-IF
087700         END-IF
087800     END-IF.
087900
087920* Phase one of the two-phase reserve -- check every line against
087940* available stock; nothing is written to IT-RESV-QTY yet.
088000 510-VALIDATE-RESERVATIONS.
088100     MOVE "N" TO WS-ERROR-SW.
088200     MOVE ZERO TO WS-SUB2.
088300     PERFORM 511-VALIDATE-ONE-RESERVATION
088400             VARYING WS-SUB2 FROM 1 BY 1
088500             UNTIL WS-SUB2 > LIN-ENTRY-CNT OR WS-ERROR-FOUND.
088600
088650* Available = total less whatever is already reserved by other
088680* confirmed orders against the same product.
088700 511-VALIDATE-ONE-RESERVATION.
088800     IF LT-ORD-ID(WS-SUB2) = REQ-ORD-ID
088900         MOVE "N" TO WS-FOUND-SW
089000         MOVE ZERO TO WS-SUB1
089100         PERFORM 860-SCAN-INVENTORY-BY-PROD-ID
089200                 UNTIL WS-FOUND OR WS-SUB1 = INV-ENTRY-CNT
089300         IF NOT WS-FOUND
089400             MOVE "NO INVENTORY RECORD FOR THIS PRODUCT"
089500                     TO WS-ERROR-MESSAGE
089600             PERFORM 490-LOG-REJECTED-REQUEST
089700             MOVE "Y" TO WS-ERROR-SW
089800         ELSE
089900             COMPUTE WS-AVAILABLE-QTY =
090000                 IT-TOTAL-QTY(WS-SUB1) - IT-RESV-QTY(WS-SUB1)
090100             IF LT-QTY(WS-SUB2) > WS-AVAILABLE-QTY
090200                 MOVE "INSUFFICIENT AVAILABLE STOCK"
090300                         TO WS-ERROR-MESSAGE
090400                 PERFORM 490-LOG-REJECTED-REQUEST
090500                 MOVE "Y" TO WS-ERROR-SW
090600             END-IF
090700         END-IF
090800     END-IF.
090900
090920* Phase two -- 510 already proved every line fits, so this just
090940* posts the reservation and the order goes CONFIRMED below.
091000 520-APPLY-RESERVATIONS.
091100     MOVE ZERO TO WS-SUB2.
091200     PERFORM 521-APPLY-ONE-RESERVATION
091300             VARYING WS-SUB2 FROM 1 BY 1
091400             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
091500
091550* Can't fail -- 511 already scanned the same inventory row for
091580* this same line and found it.
091600 521-APPLY-ONE-RESERVATION.
091700     IF LT-ORD-ID(WS-SUB2) = REQ-ORD-ID
091800         MOVE "N" TO WS-FOUND-SW
091900         MOVE ZERO TO WS-SUB1
092000         PERFORM 860-SCAN-INVENTORY-BY-PROD-ID
092100                 UNTIL WS-FOUND OR WS-SUB1 = INV-ENTRY-CNT
092200         ADD LT-QTY(WS-SUB2) TO IT-RESV-QTY(WS-SUB1)
092300     END-IF.
092400
092500******************************************************************
092600* FULFILL ORDER -- buffered over FULSHIP... / FULEND.  A blank
092700* FULSHIP product name means "ship everything remaining" and is
092800* kept as its own buffered line (resolved against every line of
092900* the order when the buffer drains).
093000*-----------------------------------------------------------------
093100 600-BUFFER-FULFILL-LINE.
093200     IF NOT FLB-ACTIVE
093300         MOVE "Y"           TO FLB-IN-PROGRESS-SW
093400         MOVE REQ-ORD-ID    TO FLB-ORD-ID
093500         MOVE ZERO          TO FLB-LINE-CNT
093600     END-IF.
093700     IF FLB-LINE-CNT = 50
093800         MOVE "TOO MANY SHIPMENT LINES FOR ONE FULFILLMENT"
093900                 TO WS-ERROR-MESSAGE
094000         PERFORM 490-LOG-REJECTED-REQUEST
094100     ELSE
094200         ADD 1 TO FLB-LINE-CNT
094300         MOVE REQ-PROD-NAME TO FLB-PROD-NAME(FLB-LINE-CNT)
094400         MOVE REQ-QTY       TO FLB-QTY(FLB-LINE-CNT)
094500     END-IF.
094600
094700*-----------------------------------------------------------------
094800 610-FINISH-FULFILLMENT.
094900     IF NOT FLB-ACTIVE
095000         MOVE "FULEND WITH NO FULSHIP IN PROGRESS"
095100                 TO WS-ERROR-MESSAGE
095200         PERFORM 490-LOG-REJECTED-REQUEST
095300     ELSE
095400         MOVE "N" TO WS-FOUND-SW
095500         MOVE ZERO TO WS-SUB1
095600         PERFORM 530-SCAN-ORDER-BY-FULFILL-ID
095700                 UNTIL WS-FOUND OR WS-SUB1 = ORD-ENTRY-CNT
095750         MOVE WS-SUB1 TO WS-ORDER-SUB
095800         IF NOT WS-FOUND
095900             MOVE "ORDER NOT FOUND" TO WS-ERROR-MESSAGE
096000             PERFORM 490-LOG-REJECTED-REQUEST
096100         ELSE
096200             PERFORM 620-VALIDATE-FULFILL-STATE
096300             IF NOT WS-ERROR-FOUND
096400                 PERFORM 630-SHIP-LINES
096500                 IF NOT WS-ERROR-FOUND
096600                     PERFORM 640-DEDUCT-SHIPPED-STOCK
096700                     PERFORM 650-RESOLVE-ORDER-STATUS
096800                 END-IF
096900             END-IF
097000         END-IF
097100     END-IF.
097200     INITIALIZE FULFILL-BUFFER.
097300
097320* Only CONFIRMED and PARTIALLY_FULFILLED orders may take another
097340* shipment; a second FULEND on the same order is normal here.
097400 620-VALIDATE-FULFILL-STATE.
097500     MOVE "N" TO WS-ERROR-SW.
097600     IF OT-STATUS(WS-ORDER-SUB) = "FU"
097700         MOVE "ORDER ALREADY FULFILLED" TO WS-ERROR-MESSAGE
097800         PERFORM 490-LOG-REJECTED-REQUEST
097900         MOVE "Y" TO WS-ERROR-SW
098000     ELSE
098100         IF OT-STATUS(WS-ORDER-SUB) NOT = "CF" AND
098200            OT-STATUS(WS-ORDER-SUB) NOT = "PF"
098300             MOVE "ORDER CANNOT BE FULFILLED IN THIS STATUS"
098400                     TO WS-ERROR-MESSAGE
098500             PERFORM 490-LOG-REJECTED-REQUEST
098600             MOVE "Y" TO WS-ERROR-SW
098700         ELSE
098800             IF FLB-LINE-CNT = ZERO
098900                 MOVE "SHIPMENT SET IS EMPTY" TO WS-ERROR-MESSAGE
099000                 PERFORM 490-LOG-REJECTED-REQUEST
099100                 MOVE "Y" TO WS-ERROR-SW
099200             END-IF
099300         END-IF
099400     END-IF.
099410*-----------------------------------------------------------------
099420* Clear this order's per-line shipped-this-transaction deltas
099430* before shipping -- a line not touched by this FULEND must
099440* show zero here even though an earlier FULEND may have shipped
099450* it, or 641 deducts inventory again for stock that already
099460* went out the door on that earlier run.
099470*-----------------------------------------------------------------
099480 629-ZERO-ONE-LINE-DELTA.
099490     IF LT-ORD-ID(WS-SUB2) = FLB-ORD-ID
099495         MOVE ZERO TO LT-SHIP-DELTA(WS-SUB2)
099497     END-IF.
099500
099600*-----------------------------------------------------------------
099700* If every FULSHIP in the buffer had a blank product name, ship
099800* the remaining quantity of every line on the order; otherwise
099900* ship exactly what was asked, matched by product name.
100000*-----------------------------------------------------------------
100100 630-SHIP-LINES.
100110     MOVE ZERO TO WS-SUB2.
100120     PERFORM 629-ZERO-ONE-LINE-DELTA
100130             VARYING WS-SUB2 FROM 1 BY 1
100140             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
100200     IF FLB-LINE-CNT = 1 AND FLB-PROD-NAME(1) = SPACES
100300         PERFORM 631-SHIP-ALL-REMAINING
100400     ELSE
100500         MOVE ZERO TO WS-SUB2
100600         PERFORM 635-SHIP-ONE-REQUESTED-LINE
100700                 VARYING WS-SUB2 FROM 1 BY 1
100800                 UNTIL WS-SUB2 > FLB-LINE-CNT OR WS-ERROR-FOUND
100900     END-IF.
101000
101050* A blank-name FULSHIP ships whatever is left of every line on
101080* the order, not just one.
101100 631-SHIP-ALL-REMAINING.
101200     MOVE ZERO TO WS-SUB2.
101300     PERFORM 632-SHIP-REMAINING-OF-ONE-LINE
101400             VARYING WS-SUB2 FROM 1 BY 1
101500             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
101600
101650* Records this line's cumulative LT-SHIPPED-QTY AND, separately,
101680* how much of it moved on THIS run, in LT-SHIP-DELTA.
101700 632-SHIP-REMAINING-OF-ONE-LINE.
101800     IF LT-ORD-ID(WS-SUB2) = FLB-ORD-ID
101900         COMPUTE WS-REMAINING-QTY =
102000             LT-QTY(WS-SUB2) - LT-SHIPPED-QTY(WS-SUB2)
102100         IF WS-REMAINING-QTY > ZERO
102200             ADD WS-REMAINING-QTY TO LT-SHIPPED-QTY(WS-SUB2)
102210             MOVE WS-REMAINING-QTY TO LT-SHIP-DELTA(WS-SUB2)
102300         END-IF
102400     END-IF.
102500
102600 635-SHIP-ONE-REQUESTED-LINE.
102700     MOVE FLB-PROD-NAME(WS-SUB2) TO WS-COMPARE-NAME-1.
102800     PERFORM 890-UPPERCASE-NAME-1.
102900     MOVE "N" TO WS-FOUND-SW.
103000     MOVE ZERO TO WS-SUB1.
103100     PERFORM 636-SCAN-ORDERLINE-BY-PRODUCT
103200             UNTIL WS-FOUND OR WS-SUB1 = LIN-ENTRY-CNT.
103300     IF NOT WS-FOUND
103400         MOVE "PRODUCT NOT FOUND IN THIS ORDER"
103500                 TO WS-ERROR-MESSAGE
103600         PERFORM 490-LOG-REJECTED-REQUEST
103700         MOVE "Y" TO WS-ERROR-SW
103800     ELSE
103900         COMPUTE WS-REMAINING-QTY =
104000             LT-QTY(WS-SUB1) - LT-SHIPPED-QTY(WS-SUB1)
104100         IF FLB-QTY(WS-SUB2) NOT > ZERO OR
104200            FLB-QTY(WS-SUB2) > WS-REMAINING-QTY
104300             MOVE "SHIP QUANTITY EXCEEDS LINE REMAINING"
104400                     TO WS-ERROR-MESSAGE
104500             PERFORM 490-LOG-REJECTED-REQUEST
104600             MOVE "Y" TO WS-ERROR-SW
104700         ELSE
104800             ADD FLB-QTY(WS-SUB2) TO LT-SHIPPED-QTY(WS-SUB1)
104810             MOVE FLB-QTY(WS-SUB2) TO LT-SHIP-DELTA(WS-SUB1)
104900         END-IF
105000     END-IF.
105100
105150* Matched by product name within this one order's lines only.
105200 636-SCAN-ORDERLINE-BY-PRODUCT.
105300     IF LT-ORD-ID(WS-SUB1) = FLB-ORD-ID
105400         MOVE LT-PROD-NAME(WS-SUB1) TO WS-COMPARE-NAME-2
105500         PERFORM 891-UPPERCASE-NAME-2
105600         IF WS-COMPARE-NAME-1 = WS-COMPARE-NAME-2
105700             MOVE "Y" TO WS-FOUND-SW
105800         END-IF
105900     END-IF.
106000     IF NOT WS-FOUND
106100         ADD 1 TO WS-SUB1
106200     END-IF.
106300
106400*-----------------------------------------------------------------
106500* Permanently deduct shipped stock from both total and reserved
106550* -- LT-SHIP-DELTA, the quantity shipped on THIS FULEND, not the
106600* line's running LT-SHIPPED-QTY total.
106650*-----------------------------------------------------------------
106700 640-DEDUCT-SHIPPED-STOCK.
106800     MOVE ZERO TO WS-SUB2.
106900     PERFORM 641-DEDUCT-ONE-LINE
107000             VARYING WS-SUB2 FROM 1 BY 1
107100             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
107200
107210* Skips lines with nothing shipped this run (LT-SHIP-DELTA
107240* zero) entirely, so a fully-shipped line from a prior FULEND
107270* is left untouched here.
107300 641-DEDUCT-ONE-LINE.
107400     IF LT-ORD-ID(WS-SUB2) = FLB-ORD-ID AND
107410        LT-SHIP-DELTA(WS-SUB2) > ZERO
107500         MOVE "N" TO WS-FOUND-SW
107600         MOVE ZERO TO WS-SUB1
107700         PERFORM 860-SCAN-INVENTORY-BY-PROD-ID
107800                 UNTIL WS-FOUND OR WS-SUB1 = INV-ENTRY-CNT
107900         IF WS-FOUND
108000             SUBTRACT LT-SHIP-DELTA(WS-SUB2)
108100                 FROM IT-TOTAL-QTY(WS-SUB1)
108200             SUBTRACT LT-SHIP-DELTA(WS-SUB2)
108300                 FROM IT-RESV-QTY(WS-SUB1)
108400         END-IF
108500     END-IF.
108600
108700*-----------------------------------------------------------------
108800* FULFILLED when every line is fully shipped, else partial.
108900*-----------------------------------------------------------------
109000 650-RESOLVE-ORDER-STATUS.
109100     MOVE "Y" TO WS-FOUND-SW.
109200     MOVE ZERO TO WS-SUB2.
109300     PERFORM 651-CHECK-ONE-LINE-COMPLETE
109400             VARYING WS-SUB2 FROM 1 BY 1
109500             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
109600     IF WS-FOUND
109700         MOVE "FU" TO OT-STATUS(WS-ORDER-SUB)
109800     ELSE
109900         MOVE "PF" TO OT-STATUS(WS-ORDER-SUB)
110000     END-IF.
110100
110150* Checked against LT-QTY, the original line quantity -- not
110180* against this run's LT-SHIP-DELTA, which is only this run's
110190* own movement.
110200 651-CHECK-ONE-LINE-COMPLETE.
110300     IF LT-ORD-ID(WS-SUB2) = FLB-ORD-ID
110400         IF LT-SHIPPED-QTY(WS-SUB2) NOT = LT-QTY(WS-SUB2)
110500             MOVE "N" TO WS-FOUND-SW
110600         END-IF
110700     END-IF.
110800
110900******************************************************************
111000* CANCEL ORDER -- release remaining reservation if the order had
111100* reserved stock (CONFIRMED or PARTIALLY_FULFILLED); DRAFT
111200* releases nothing.  FULFILLED and already-CANCELLED are errors.
111300*-----------------------------------------------------------------
111400 700-CANCEL-ORDER.
111500     MOVE "N" TO WS-FOUND-SW.
111600     MOVE ZERO TO WS-SUB1.
111700     PERFORM 530-SCAN-ORDER-BY-ID
111800             UNTIL WS-FOUND OR WS-SUB1 = ORD-ENTRY-CNT.
111850     MOVE WS-SUB1 TO WS-ORDER-SUB.
111900     IF NOT WS-FOUND
112000         MOVE "ORDER NOT FOUND" TO WS-ERROR-MESSAGE
112100         PERFORM 490-LOG-REJECTED-REQUEST
112200     ELSE
112300         IF OT-STATUS(WS-ORDER-SUB) = "FU"
112400             MOVE "CANNOT CANCEL A FULFILLED ORDER"
112500                     TO WS-ERROR-MESSAGE
112600             PERFORM 490-LOG-REJECTED-REQUEST
112700         ELSE
112800             IF OT-STATUS(WS-ORDER-SUB) = "CX"
112900                 MOVE "ORDER IS ALREADY CANCELLED"
113000                         TO WS-ERROR-MESSAGE
113100                 PERFORM 490-LOG-REJECTED-REQUEST
113200             ELSE
113300                 IF OT-STATUS(WS-ORDER-SUB) = "CF" OR
113400                    OT-STATUS(WS-ORDER-SUB) = "PF"
113500                     PERFORM 710-RELEASE-RESERVATION
113600                 END-IF
113700                 MOVE "CX" TO OT-STATUS(WS-ORDER-SUB)
113800             END-IF
113900         END-IF
114000     END-IF.
114100
114120* Only a CONFIRMED or PARTIALLY_FULFILLED order reaches here --
114150* a DRAFT order never reserved anything to give back.
114200 710-RELEASE-RESERVATION.
114300     MOVE ZERO TO WS-SUB2.
114400     PERFORM 711-RELEASE-ONE-LINE
114500             VARYING WS-SUB2 FROM 1 BY 1
114600             UNTIL WS-SUB2 > LIN-ENTRY-CNT.
114700
114720* Releases only what is still outstanding on the line -- a
114750* fully-shipped line has nothing left reserved to give back.
114800 711-RELEASE-ONE-LINE.
114900     IF LT-ORD-ID(WS-SUB2) = REQ-ORD-ID
115000         COMPUTE WS-REMAINING-QTY =
115100             LT-QTY(WS-SUB2) - LT-SHIPPED-QTY(WS-SUB2)
115200         IF WS-REMAINING-QTY > ZERO
115300             MOVE "N" TO WS-FOUND-SW
115400             MOVE ZERO TO WS-SUB1
115500             PERFORM 860-SCAN-INVENTORY-BY-PROD-ID
115600                     UNTIL WS-FOUND OR WS-SUB1 = INV-ENTRY-CNT
115700             IF WS-FOUND
115710                 IF WS-REMAINING-QTY NOT > IT-RESV-QTY(WS-SUB1)
115800                     SUBTRACT WS-REMAINING-QTY
115900                         FROM IT-RESV-QTY(WS-SUB1)
115910                 ELSE
115920                     MOVE "RELEASE QTY EXCEEDS RESERVED STOCK"
115930                             TO WS-ERROR-MESSAGE
115940                     PERFORM 490-LOG-REJECTED-REQUEST
115950                 END-IF
116000             END-IF
116100         END-IF
116200     END-IF.
116300
116400******************************************************************
116500* Table-scan helper paragraphs.  None of these mutate a table --
116600* they only locate an entry and leave its subscript in WS-SUB1
116700* or WS-SUB2 with WS-FOUND-SW set.
116800*-----------------------------------------------------------------
116900 841-SCAN-PRODUCT-BY-NAME.
117000     ADD 1 TO WS-SUB1.
117100     MOVE PT-PROD-NAME(WS-SUB1) TO WS-COMPARE-NAME-2.
117200     PERFORM 891-UPPERCASE-NAME-2.
117300     IF WS-COMPARE-NAME-1 = WS-COMPARE-NAME-2
117400         MOVE "Y" TO WS-FOUND-SW
117500     END-IF.
117510*-----------------------------------------------------------------
117520* Same lookup as 841, but keyed on WS-SUB2 -- for the two NEWORD
117530* line call sites where WS-SUB1 is already the outer line-index
117540* of the PERFORM ... VARYING that is running the lookup.
117550*-----------------------------------------------------------------
117560 843-SCAN-PRODUCT-BY-NAME-ALT.
117570     ADD 1 TO WS-SUB2.
117580     MOVE PT-PROD-NAME(WS-SUB2) TO WS-COMPARE-NAME-2.
117590     PERFORM 891-UPPERCASE-NAME-2.
117600     IF WS-COMPARE-NAME-1 = WS-COMPARE-NAME-2
117610         MOVE "Y" TO WS-FOUND-SW
117620     END-IF.
117700*-----------------------------------------------------------------
117800 842-SCAN-PRODUCT-BY-ID.
117900     ADD 1 TO WS-SUB1.
118000     IF PT-PROD-ID(WS-SUB1) = REQ-PROD-ID
118100         MOVE "Y" TO WS-FOUND-SW
118200     END-IF.
118300
118400*-----------------------------------------------------------------
118500 530-SCAN-ORDER-BY-ID.
118600     ADD 1 TO WS-SUB1.
118700     IF OT-ORD-ID(WS-SUB1) = REQ-ORD-ID
118800         MOVE "Y" TO WS-FOUND-SW
118900     END-IF.
119000
119100*-----------------------------------------------------------------
119120* FULEND carries no order id of its own -- the order was
119140* identified back on the FULSHIP(s) that filled FLB-ORD-ID.
119200 530-SCAN-ORDER-BY-FULFILL-ID.
119300     ADD 1 TO WS-SUB1.
119400     IF OT-ORD-ID(WS-SUB1) = FLB-ORD-ID
119500         MOVE "Y" TO WS-FOUND-SW
119600     END-IF.
119700
119800*-----------------------------------------------------------------
119900 860-SCAN-INVENTORY-BY-ID.
120000     ADD 1 TO WS-SUB2.
120100     IF IT-PROD-ID(WS-SUB2) = WS-PROD-ID-NUM
120200         MOVE "Y" TO WS-FOUND-SW
120300     END-IF.
120400
120500*-----------------------------------------------------------------
120520* Keyed off LT-PROD-ID(WS-SUB2), the order-line row the caller
120540* already has in hand -- this paragraph only resolves WS-SUB1,
120560* the matching inventory row.
120600 860-SCAN-INVENTORY-BY-PROD-ID.
120700     ADD 1 TO WS-SUB1.
120800     IF IT-PROD-ID(WS-SUB1) = LT-PROD-ID(WS-SUB2)
120900         MOVE "Y" TO WS-FOUND-SW
121000     END-IF.
121100
121200******************************************************************
121300* Build the ORD-CREATED timestamp from the run clock.
121400*-----------------------------------------------------------------
121500 460-BUILD-TIMESTAMP.
121600     ACCEPT WS-CLOCK-READING FROM DATE YYYYMMDD.
121700     ACCEPT WS-CLOCK-TIME    FROM TIME.
121800     MOVE WS-CLK-YYYY TO WS-TS-YYYY.
121900     MOVE WS-CLK-MM   TO WS-TS-MM.
122000     MOVE WS-CLK-DD   TO WS-TS-DD.
122100     MOVE WS-CLK-HH   TO WS-TS-HH.
122200     MOVE WS-CLK-MI   TO WS-TS-MI.
122300
122400******************************************************************
122500* Fold a compare-name field to upper case so name lookups and
122600* the uniqueness check are case insensitive.
122700*-----------------------------------------------------------------
122800 890-UPPERCASE-NAME-1.
122900     INSPECT WS-COMPARE-NAME-1
123000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
123100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
123200
123300*-----------------------------------------------------------------
123400 891-UPPERCASE-NAME-2.
123500     INSPECT WS-COMPARE-NAME-2
123600         CONVERTING "abcdefghijklmnopqrstuvwxyz"
123700                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
