000100******************************************************************
000200* ORDHDRREC.CPY
000300* Order header master record.  ORD-STATUS carries the lifecycle
000400* code: DR=DRAFT, CF=CONFIRMED, PF=PARTIALLY_FULFILLED,
000500* FU=FULFILLED, CX=CANCELLED.  ORD-CREATED is the batch run's
000600* timestamp at the moment the order was accepted, never touched
000700* again.
000800*
000900* Change Log
001000*    07/20/89  MOK  REQ-1140  Original layout.
001100*    05/18/93  TBR  REQ-1218  Added PF status code for partial
001200*                             shipment.
001300*    12/01/98  NCH  Y2K-0007  Reviewed for Y2K - ORD-CREATED
001400*                             already carries a 4-digit year,
001500*                             no change needed.
001600******************************************************************
001700 01  ORD-HEADER-RECORD.
001800     05  ORD-ID                   PIC 9(07).
001900     05  ORD-CUSTOMER             PIC X(30).
002000     05  ORD-STATUS               PIC X(02).
002100         88  ORD-STAT-DRAFT                 VALUE "DR".
002200         88  ORD-STAT-CONFIRMED             VALUE "CF".
002300         88  ORD-STAT-PART-FULFILLED        VALUE "PF".
002400         88  ORD-STAT-FULFILLED             VALUE "FU".
002500         88  ORD-STAT-CANCELLED             VALUE "CX".
002600     05  ORD-CREATED              PIC X(16).
002700     05  ORD-ITEM-COUNT           PIC 9(02).
002800     05  FILLER                   PIC X(08).
