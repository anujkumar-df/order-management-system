000100******************************************************************
000200* REQREC.CPY
000300* Transaction record for the REQUESTS file.  One record drives
000400* one step of one use case; multi-line use cases (a new order's
000500* line items, a fulfillment's per-product shipments) are driven
000600* by a run of records sharing the same key, closed by a trailer
000700* code (ENDORD / FULEND), the same way this shop has always read
000800* a transaction group off tape before it rewrites a master.
000900*
001000* Change Log
001100*    03/14/88  RKH  REQ-1091  Original layout (ADDPROD,
001200*                             SETPRICE, SETINV only).
001300*    07/20/89  MOK  REQ-1140  Added NEWORD/ORDLINE/ENDORD group
001400*                             for order entry.
001500*    11/02/91  TBR  REQ-1203  Added CONFIRM, CANCEL.
001600*    05/18/93  TBR  REQ-1218  Added FULSHIP/FULEND group for
001700*                             partial-shipment fulfillment.
001800*    09/27/95  JWY  REQ-1260  Added SHOWORD/SHOWINV/LISTPROD
001900*                             report-request codes.
002000*    12/01/98  NCH  Y2K-0007  Reviewed for Y2K - REQ-ORD-ID and
002100*                             all other fields here are numeric
002200*                             keys, not calendar dates; no
002300*                             change needed.
002400******************************************************************
002500 01  REQUEST-RECORD.
002600     05  REQ-CODE                PIC X(08).
002700         88  REQ-IS-ADDPROD                VALUE "ADDPROD ".
002800         88  REQ-IS-SETPRICE                VALUE "SETPRICE".
002900         88  REQ-IS-SETINV                  VALUE "SETINV  ".
003000         88  REQ-IS-NEWORD                  VALUE "NEWORD  ".
003100         88  REQ-IS-ORDLINE                 VALUE "ORDLINE ".
003200         88  REQ-IS-ENDORD                  VALUE "ENDORD  ".
003300         88  REQ-IS-CONFIRM                 VALUE "CONFIRM ".
003400         88  REQ-IS-FULSHIP                 VALUE "FULSHIP ".
003500         88  REQ-IS-FULEND                  VALUE "FULEND  ".
003600         88  REQ-IS-CANCEL                  VALUE "CANCEL  ".
003700         88  REQ-IS-SHOWORD                 VALUE "SHOWORD ".
003800         88  REQ-IS-SHOWINV                 VALUE "SHOWINV ".
003900         88  REQ-IS-LISTPROD                VALUE "LISTPROD".
004000     05  REQ-PROD-NAME            PIC X(20).
004100     05  REQ-CUSTOMER-NAME        PIC X(30).
004200     05  REQ-ORD-ID               PIC 9(07).
004300     05  REQ-PROD-ID              PIC 9(05).
004400     05  REQ-QTY                  PIC 9(05).
004500     05  REQ-PRICE                PIC S9(07)V99.
004600     05  FILLER                   PIC X(10).
