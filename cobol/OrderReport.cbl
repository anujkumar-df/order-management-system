000100******************************************************************
000200* This program is to print the order detail, inventory level
000300*    and product catalog reports against the masters TRAN-UPDATE
000400*    leaves behind.  It never writes a master, only RPTOUT.
000500*
000600* Used File
000700*    - Transaction File: REQSTIN (SHOWORD/SHOWINV/LISTPROD only,
000800*          every other code on the file is TRAN-UPDATE's and is
000900*          skipped here)
001000*    - Product Master In:    PRODIN
001100*    - Inventory Master In:  INVIN
001200*    - Order Master In:      ORDIN
001300*    - Order Line Master In: ORDLNIN
001400*    - Report File Out:     RPTOUT
001500*
001600******************************************************************
001700 IDENTIFICATION              DIVISION.
001800*-----------------------------------------------------------------
001900 PROGRAM-ID.                 ORDER-REPORT.
002000 AUTHOR.                     J. YANG.
002100 INSTALLATION.               ORDER PROCESSING - BATCH.
002200 DATE-WRITTEN.               09/27/1995.
002300 DATE-COMPILED.
002400 SECURITY.                   NONE.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800*    09/27/95  JWY  REQ-1260  ORIGINAL VERSION - SHOWORD, SHOWINV
002900*                             AND LISTPROD PULLED OUT OF
003000*                             TRAN-UPDATE INTO THEIR OWN PROGRAM.
003100*    12/01/98  NCH  Y2K-0007  REVIEWED FOR Y2K - ORD-CREATED IS
003200*                             ALREADY A 4-DIGIT-YEAR STRING, NO
003300*                             CHANGE NEEDED.
003400*    04/09/03  SPT  REQ-1400  WIDENED PRICE EDIT PICTURES TO
003500*                             MATCH THE S9(07)V99 CATALOG RESIZE.
003600*    10/30/06  DFR  REQ-1455  RAISED TABLE LIMITS TO MATCH
003700*                             TRAN-UPDATE'S REQ-1455 CHANGE.
003800*-----------------------------------------------------------------
003900 ENVIRONMENT                 DIVISION.
004000*-----------------------------------------------------------------
004100 CONFIGURATION               SECTION.
004200 SOURCE-COMPUTER.            WHATEVER-PC.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*-----------------------------------------------------------------
004600 INPUT-OUTPUT                SECTION.
004650* Five flat files read in, one flat file written out -- no
004670* masters are ever rewritten by this program.
004700 FILE-CONTROL.
004800     SELECT  REQUEST-FILE-IN
004900             ASSIGN TO "REQSTIN"
005000             ORGANIZATION IS LINE SEQUENTIAL.
005100
005200     SELECT  PRODUCT-FILE-IN
005300             ASSIGN TO "PRODIN"
005400             ORGANIZATION IS LINE SEQUENTIAL.
005500
005600     SELECT  INVENTORY-FILE-IN
005700             ASSIGN TO "INVIN"
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT  ORDER-FILE-IN
006100             ASSIGN TO "ORDIN"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  ORDERLINE-FILE-IN
006500             ASSIGN TO "ORDLNIN"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006750* The one output file this program owns -- the printed report.
006800     SELECT  REPORT-FILE-OUT
006900             ASSIGN TO "RPTOUT"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200******************************************************************
007300 DATA                        DIVISION.
007400*-----------------------------------------------------------------
007500 FILE                        SECTION.
007550* Same five record layouts TRAN-UPDATE reads and writes --
007560* COPY members are shared between the two programs so a
007570* field-width change only has to be made once.
007600 FD  REQUEST-FILE-IN
007700     RECORD CONTAINS 94 CHARACTERS
007800     DATA RECORD IS REQUEST-RECORD.
007900     COPY "REQREC.CPY".
008000
008100 FD  PRODUCT-FILE-IN
008200     RECORD CONTAINS 40 CHARACTERS
008300     DATA RECORD IS PROD-RECORD.
008400     COPY "PRODREC.CPY".
008500
008600 FD  INVENTORY-FILE-IN
008700     RECORD CONTAINS 45 CHARACTERS
008800     DATA RECORD IS INV-RECORD.
008900     COPY "INVREC.CPY".
009000
009100 FD  ORDER-FILE-IN
009200     RECORD CONTAINS 65 CHARACTERS
009300     DATA RECORD IS ORD-HEADER-RECORD.
009400     COPY "ORDHDRREC.CPY".
009500
009600 FD  ORDERLINE-FILE-IN
009700     RECORD CONTAINS 59 CHARACTERS
009800     DATA RECORD IS ORD-LINE-RECORD.
009900     COPY "ORDLINREC.CPY".
010000
010100 FD  REPORT-FILE-OUT
010200     RECORD CONTAINS 80 CHARACTERS
010300     DATA RECORD IS REPORT-LINE.
010400 01  REPORT-LINE                  PIC X(80).
010500
010600*-----------------------------------------------------------------
010700 WORKING-STORAGE             SECTION.
010800*-----------------------------------------------------------------
010900* In-memory masters, loaded once and held for the whole run --
011000* the same read-all-into-a-table convention TRAN-UPDATE uses.
011100*-----------------------------------------------------------------
011200 01  PRODUCT-TABLE.
011300     05  PROD-ENTRY-CNT            PIC 9(05) COMP.
011400     05  PROD-ENTRY OCCURS 300 TIMES.
011500         10  PT-PROD-ID            PIC 9(05).
011600         10  PT-PROD-NAME          PIC X(20).
011700         10  PT-PROD-PRICE         PIC S9(07)V99.
011800
011900 01  INVENTORY-TABLE.
012000     05  INV-ENTRY-CNT             PIC 9(05) COMP.
012100     05  INV-ENTRY OCCURS 300 TIMES.
012200         10  IT-PROD-ID            PIC 9(05).
012300         10  IT-PROD-NAME          PIC X(20).
012400         10  IT-TOTAL-QTY          PIC 9(07).
012500         10  IT-RESV-QTY           PIC 9(07).
012600
012700 01  ORDER-TABLE.
012800     05  ORD-ENTRY-CNT             PIC 9(05) COMP.
012900     05  ORD-ENTRY OCCURS 1000 TIMES.
013000         10  OT-ORD-ID             PIC 9(07).
013100         10  OT-CUSTOMER           PIC X(30).
013200         10  OT-STATUS             PIC X(02).
013300         10  OT-CREATED            PIC X(16).
013400         10  OT-ITEM-COUNT         PIC 9(02).
013500
013600 01  ORDERLINE-TABLE.
013700     05  LIN-ENTRY-CNT             PIC 9(05) COMP.
013800     05  LIN-ENTRY OCCURS 5000 TIMES.
013900         10  LT-ORD-ID             PIC 9(07).
014000         10  LT-PROD-ID            PIC 9(05).
014100         10  LT-PROD-NAME          PIC X(20).
014200         10  LT-QTY                PIC 9(05).
014300         10  LT-UNIT-PRICE         PIC S9(07)V99.
014400         10  LT-SHIPPED-QTY        PIC 9(05).
014500
014600*-----------------------------------------------------------------
014700* One 80-column print area, three report line pictures laid over
014800* it -- the same overlay-the-print-line idiom this shop has
014900* always used for its columnar listings.
015000*-----------------------------------------------------------------
015100 01  PRINT-LINE-AREA               PIC X(80).
015200
015300 01  ORDER-ITEM-PRINT-LINE REDEFINES PRINT-LINE-AREA.
015400     05  FILLER                   PIC X(02).
015500     05  PL-ITEM-NAME             PIC X(20).
015600     05  FILLER                   PIC X(03).
015700     05  PL-ITEM-QTY              PIC ZZZZ9.
015800     05  FILLER                   PIC X(02).
015900     05  PL-ITEM-PRICE            PIC $$$$,$$9.99.
016000     05  FILLER                   PIC X(02).
016100     05  PL-ITEM-TOTAL            PIC $$$$,$$9.99.
016200     05  FILLER                   PIC X(24).
016300
016400 01  INVENTORY-PRINT-LINE REDEFINES PRINT-LINE-AREA.
016500     05  FILLER                   PIC X(01).
016600     05  PL-INV-NAME              PIC X(20).
016700     05  FILLER                   PIC X(02).
016800     05  PL-INV-TOTAL             PIC ZZZZZZ9.
016900     05  FILLER                   PIC X(03).
017000     05  PL-INV-RESV              PIC Z,ZZZ,ZZ9.
017100     05  FILLER                   PIC X(03).
017200     05  PL-INV-AVAIL             PIC Z,ZZZ,ZZ9.
017300     05  FILLER                   PIC X(35).
017400
017500 01  PRODUCT-LIST-PRINT-LINE REDEFINES PRINT-LINE-AREA.
017600     05  FILLER                   PIC X(01).
017700     05  PL-PROD-ID               PIC ZZZZ9.
017800     05  FILLER                   PIC X(02).
017900     05  PL-PROD-NAME             PIC X(20).
018000     05  FILLER                   PIC X(05).
018100     05  PL-PROD-PRICE            PIC $$$$,$$9.99.
018200     05  FILLER                   PIC X(36).
018300
018400*-----------------------------------------------------------------
018500* Fixed column headings, lifted straight from the report spec
018600* the branch office signed off on.
018700*-----------------------------------------------------------------
018800 01  ORDER-COLUMN-HEADING          PIC X(80) VALUE
018900     "  Product              Qty      Price      Total".
019000 01  ORDER-COLUMN-RULE             PIC X(80) VALUE
019100     "  -----------------------------------------------".
019200 01  INVENTORY-COLUMN-HEADING      PIC X(80) VALUE
019300     "Product                 Total   Reserved  Available".
019400 01  INVENTORY-COLUMN-RULE         PIC X(80) VALUE
019500     "--------------------------------------------------".
019600 01  PRODUCT-COLUMN-HEADING        PIC X(80) VALUE
019700     "ID     Name                      Price".
019800 01  PRODUCT-COLUMN-RULE           PIC X(80) VALUE
019900     "--------------------------------------".
020000
020100*-----------------------------------------------------------------
020200* Free-text header lines for the order detail report, built with
020300* STRING since the order id and timestamp are variable.
020400*-----------------------------------------------------------------
020500 01  WS-ORDER-TITLE-LINE           PIC X(80).
020600 01  WS-ORDER-CUSTOMER-LINE        PIC X(80).
020700 01  WS-ORDER-CREATED-LINE         PIC X(80).
020800 01  WS-ORDER-TOTAL-LINE           PIC X(80).
020900 01  WS-BLANK-LINE                 PIC X(80) VALUE SPACES.
021000 01  WS-NOT-FOUND-LINE             PIC X(80) VALUE
021100     "No such order on file.".
021200 01  WS-NO-INVENTORY-LINE          PIC X(80) VALUE
021300     "No inventory records found.".
021400 01  WS-NO-PRODUCTS-LINE           PIC X(80) VALUE
021500     "No products found.".
021600
021700 01  WS-ORD-ID-EDIT                PIC ZZZZZZ9.
021800 01  WS-ORD-STATUS-TEXT            PIC X(20).
021900
022000*-----------------------------------------------------------------
022050* End-of-file and found flags, plus the two scratch subscripts
022070* shared across paragraphs -- same naming TRAN-UPDATE uses.
022100 01  SWITCHES-AND-COUNTERS.
022200     05  REQUEST-EOF-SW            PIC X(01) VALUE "N".
022300         88  REQUEST-EOF                     VALUE "Y".
022400     05  WS-FOUND-SW               PIC X(01).
022500         88  WS-FOUND                        VALUE "Y".
022600     05  WS-SUB1                   PIC 9(05) COMP.
022700     05  WS-SUB2                   PIC 9(05) COMP.
022800
022850* Scratch fields for the extended-price CALL and the running
022870* order total -- none of this is ever written to a file.
022900 01  WS-WORK-AREAS.
023000     05  WS-ORDER-TOTAL            PIC S9(09)V99.
023100     05  WS-CALL-QTY               PIC 9(05).
023200     05  WS-CALL-PRICE             PIC S9(07)V99.
023300     05  WS-CALL-VALUE             PIC S9(09)V99.
023400     05  WS-AVAIL-QTY              PIC S9(08).
023500
023600******************************************************************
023700 PROCEDURE                   DIVISION.
023800*-----------------------------------------------------------------
023900* Main procedure
024000*-----------------------------------------------------------------
024100 100-ORDER-REPORT.
024200     PERFORM 200-INITIATE-ORDER-REPORT.
024300     PERFORM 200-PROCESS-ONE-REQUEST THRU 200-PROCESS-ONE-REQUEST-EXIT
024400             UNTIL REQUEST-EOF.
024500     PERFORM 200-TERMINATE-ORDER-REPORT.
024600
024700     STOP RUN.
024800
024900******************************************************************
024925* Open every master and the request file, pull all four masters
024950* into working storage, and prime the first request record.
025000 200-INITIATE-ORDER-REPORT.
025100     OPEN    INPUT   REQUEST-FILE-IN
025200             INPUT   PRODUCT-FILE-IN
025300             INPUT   INVENTORY-FILE-IN
025400             INPUT   ORDER-FILE-IN
025500             INPUT   ORDERLINE-FILE-IN
025600             OUTPUT  REPORT-FILE-OUT.
025700     INITIALIZE SWITCHES-AND-COUNTERS WS-WORK-AREAS
025800                PRODUCT-TABLE INVENTORY-TABLE
025900                ORDER-TABLE ORDERLINE-TABLE.
026000     PERFORM 300-LOAD-PRODUCT-TABLE.
026100     PERFORM 300-LOAD-INVENTORY-TABLE.
026200     PERFORM 300-LOAD-ORDER-TABLE.
026300     PERFORM 300-LOAD-ORDERLINE-TABLE.
026400     PERFORM 300-READ-REQUEST.
026500
026600*-----------------------------------------------------------------
026700* Dispatch on the three report codes; every other code on the
026800* request file belongs to TRAN-UPDATE and is skipped here.
026900*-----------------------------------------------------------------
027000 200-PROCESS-ONE-REQUEST.
027100     EVALUATE TRUE
027200         WHEN REQ-IS-SHOWORD
027300             PERFORM 400-PRINT-ORDER-DETAIL
027400         WHEN REQ-IS-SHOWINV
027500             PERFORM 500-PRINT-INVENTORY-LEVELS
027600         WHEN REQ-IS-LISTPROD
027700             PERFORM 600-PRINT-PRODUCT-LIST
027800         WHEN OTHER
027900             CONTINUE
028000     END-EVALUATE.
028100     PERFORM 300-READ-REQUEST.
028150* Fall through here whether or not the code matched anything.
028200 200-PROCESS-ONE-REQUEST-EXIT.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028520* Close every file this program touched.  There are no masters
028540* to rewrite here -- TRAN-UPDATE owns that job -- so the only
028560* output side-effect of closing is flushing RPTOUT.
028580*-----------------------------------------------------------------
028600 200-TERMINATE-ORDER-REPORT.
028700     CLOSE   REQUEST-FILE-IN
028800             PRODUCT-FILE-IN INVENTORY-FILE-IN
028900             ORDER-FILE-IN   ORDERLINE-FILE-IN
029000             REPORT-FILE-OUT.
029100
029200******************************************************************
029300* Load paragraphs -- identical in shape to TRAN-UPDATE's, this
029400* program just never writes a master back out.
029500*-----------------------------------------------------------------
029600 300-LOAD-PRODUCT-TABLE.
029700     MOVE "N" TO WS-FOUND-SW.
029800     READ PRODUCT-FILE-IN
029900             AT END      MOVE "Y" TO WS-FOUND-SW.
030000     PERFORM 301-LOAD-PRODUCT-ENTRY UNTIL WS-FOUND.
030100
030133* One table slot per catalog record read off PRODIN -- LISTPROD
030166* walks this table only; the file itself is never reopened.
030200 301-LOAD-PRODUCT-ENTRY.
030300     ADD 1 TO PROD-ENTRY-CNT.
030400     MOVE PROD-ID    TO PT-PROD-ID(PROD-ENTRY-CNT).
030500     MOVE PROD-NAME  TO PT-PROD-NAME(PROD-ENTRY-CNT).
030600     MOVE PROD-PRICE TO PT-PROD-PRICE(PROD-ENTRY-CNT).
030700     READ PRODUCT-FILE-IN
030800             AT END      MOVE "Y" TO WS-FOUND-SW.
030900
031000*-----------------------------------------------------------------
031050* Same shape as 300-LOAD-PRODUCT-TABLE -- one pass over INVIN.
031100 300-LOAD-INVENTORY-TABLE.
031200     MOVE "N" TO WS-FOUND-SW.
031300     READ INVENTORY-FILE-IN
031400             AT END      MOVE "Y" TO WS-FOUND-SW.
031500     PERFORM 302-LOAD-INVENTORY-ENTRY UNTIL WS-FOUND.
031600
031633* One table slot per on-hand/reserved pair read off INVIN --
031666* SHOWINV's available-to-promise math runs against this table.
031700 302-LOAD-INVENTORY-ENTRY.
031800     ADD 1 TO INV-ENTRY-CNT.
031900     MOVE INV-PROD-ID   TO IT-PROD-ID(INV-ENTRY-CNT).
032000     MOVE INV-PROD-NAME TO IT-PROD-NAME(INV-ENTRY-CNT).
032100     MOVE INV-TOTAL-QTY TO IT-TOTAL-QTY(INV-ENTRY-CNT).
032200     MOVE INV-RESV-QTY  TO IT-RESV-QTY(INV-ENTRY-CNT).
032300     READ INVENTORY-FILE-IN
032400             AT END      MOVE "Y" TO WS-FOUND-SW.
032500
032600*-----------------------------------------------------------------
032650* One pass over ORDIN into ORDER-TABLE, in file order.
032700 300-LOAD-ORDER-TABLE.
032800     MOVE "N" TO WS-FOUND-SW.
032900     READ ORDER-FILE-IN
033000             AT END      MOVE "Y" TO WS-FOUND-SW.
033100     PERFORM 303-LOAD-ORDER-ENTRY UNTIL WS-FOUND.
033200
033233* One table slot per order header read off ORDIN, status code
033266* and all -- SHOWORD decodes OT-STATUS back to English in 425.
033300 303-LOAD-ORDER-ENTRY.
033400     ADD 1 TO ORD-ENTRY-CNT.
033500     MOVE ORD-ID         TO OT-ORD-ID(ORD-ENTRY-CNT).
033600     MOVE ORD-CUSTOMER   TO OT-CUSTOMER(ORD-ENTRY-CNT).
033700     MOVE ORD-STATUS     TO OT-STATUS(ORD-ENTRY-CNT).
033800     MOVE ORD-CREATED    TO OT-CREATED(ORD-ENTRY-CNT).
033900     MOVE ORD-ITEM-COUNT TO OT-ITEM-COUNT(ORD-ENTRY-CNT).
034000     READ ORDER-FILE-IN
034100             AT END      MOVE "Y" TO WS-FOUND-SW.
034200
034300*-----------------------------------------------------------------
034350* One pass over ORDLNIN -- largest of the four tables.
034400 300-LOAD-ORDERLINE-TABLE.
034500     MOVE "N" TO WS-FOUND-SW.
034600     READ ORDERLINE-FILE-IN
034700             AT END      MOVE "Y" TO WS-FOUND-SW.
034800     PERFORM 304-LOAD-ORDERLINE-ENTRY UNTIL WS-FOUND.
034900
034925* One table slot per order line read off ORDLNIN.  LT-SHIPPED-QTY
034950* rides along even though this program never ships anything --
034975* it is only ever displayed, never updated, here.
035000 304-LOAD-ORDERLINE-ENTRY.
035100     ADD 1 TO LIN-ENTRY-CNT.
035200     MOVE LINE-ORD-ID      TO LT-ORD-ID(LIN-ENTRY-CNT).
035300     MOVE LINE-PROD-ID     TO LT-PROD-ID(LIN-ENTRY-CNT).
035400     MOVE LINE-PROD-NAME   TO LT-PROD-NAME(LIN-ENTRY-CNT).
035500     MOVE LINE-QTY         TO LT-QTY(LIN-ENTRY-CNT).
035600     MOVE LINE-UNIT-PRICE  TO LT-UNIT-PRICE(LIN-ENTRY-CNT).
035700     MOVE LINE-SHIPPED-QTY TO LT-SHIPPED-QTY(LIN-ENTRY-CNT).
035800     READ ORDERLINE-FILE-IN
035900             AT END      MOVE "Y" TO WS-FOUND-SW.
036000
036100*-----------------------------------------------------------------
036200 300-READ-REQUEST.
036300     READ REQUEST-FILE-IN
036400             AT END      MOVE "Y" TO REQUEST-EOF-SW.
036500
036600******************************************************************
036700* SHOW ORDER -- title, customer, created, the item table (via
036800* CALL COMPUTE-VALUE for each line and the grand total), then
036900* the order total line.
037000*-----------------------------------------------------------------
037050* 410 is a table scan by ORD-ID, not a keyed lookup.
037100 400-PRINT-ORDER-DETAIL.
037200     MOVE "N" TO WS-FOUND-SW.
037300     MOVE ZERO TO WS-SUB1.
037400     PERFORM 410-SCAN-ORDER-BY-ID
037500             UNTIL WS-FOUND OR WS-SUB1 = ORD-ENTRY-CNT.
037600     IF NOT WS-FOUND
037700         WRITE REPORT-LINE FROM WS-NOT-FOUND-LINE
037800     ELSE
037900         PERFORM 420-WRITE-ORDER-TITLE-LINES
038000         WRITE REPORT-LINE FROM WS-BLANK-LINE
038100         WRITE REPORT-LINE FROM ORDER-COLUMN-HEADING
038200         WRITE REPORT-LINE FROM ORDER-COLUMN-RULE
038300         MOVE ZERO TO WS-ORDER-TOTAL
038400         MOVE ZERO TO WS-SUB2
038500         PERFORM 430-PRINT-ONE-ORDER-LINE
038600                 VARYING WS-SUB2 FROM 1 BY 1
038700                 UNTIL WS-SUB2 > LIN-ENTRY-CNT
038800         WRITE REPORT-LINE FROM ORDER-COLUMN-RULE
038900         PERFORM 440-PRINT-ORDER-TOTAL-LINE
039000     END-IF.
039100
039133* Straight sequential scan of the order table for the requested
039166* order id -- no key, so worst case walks all ORD-ENTRY-CNT rows.
039200 410-SCAN-ORDER-BY-ID.
039300     ADD 1 TO WS-SUB1.
039400     IF OT-ORD-ID(WS-SUB1) = REQ-ORD-ID
039500         MOVE "Y" TO WS-FOUND-SW
039600     END-IF.
039700
039733* Three free-text header lines built with STRING, since the
039766* order id and the created timestamp are both variable-length.
039800 420-WRITE-ORDER-TITLE-LINES.
039900     MOVE OT-ORD-ID(WS-SUB1) TO WS-ORD-ID-EDIT.
040000     PERFORM 425-STATUS-CODE-TO-TEXT.
040100     STRING "Order #" DELIMITED BY SIZE
040200            WS-ORD-ID-EDIT DELIMITED BY SIZE
040300            "  (status=" DELIMITED BY SIZE
040400            WS-ORD-STATUS-TEXT DELIMITED BY SIZE
040500            ")" DELIMITED BY SIZE
040600            INTO WS-ORDER-TITLE-LINE.
040700     WRITE REPORT-LINE FROM WS-ORDER-TITLE-LINE.
040800     STRING "Customer: " DELIMITED BY SIZE
040900            OT-CUSTOMER(WS-SUB1) DELIMITED BY SIZE
041000            INTO WS-ORDER-CUSTOMER-LINE.
041100     WRITE REPORT-LINE FROM WS-ORDER-CUSTOMER-LINE.
041200     STRING "Created:  " DELIMITED BY SIZE
041300            OT-CREATED(WS-SUB1) DELIMITED BY SIZE
041400            " UTC" DELIMITED BY SIZE
041500            INTO WS-ORDER-CREATED-LINE.
041600     WRITE REPORT-LINE FROM WS-ORDER-CREATED-LINE.
041700
041725* Decode the two-letter status code into the same English word
041750* the order state machine uses -- keep this EVALUATE in step
041775* with TRAN-UPDATE's 88-levels or the report will lie.
041800 425-STATUS-CODE-TO-TEXT.
041900     EVALUATE OT-STATUS(WS-SUB1)
042000         WHEN "DR"  MOVE "DRAFT"               TO WS-ORD-STATUS-TEXT
042100         WHEN "CF"  MOVE "CONFIRMED"            TO WS-ORD-STATUS-TEXT
042200         WHEN "PF"  MOVE "PARTIALLY_FULFILLED" TO WS-ORD-STATUS-TEXT
042300         WHEN "FU"  MOVE "FULFILLED"            TO WS-ORD-STATUS-TEXT
042400         WHEN "CX"  MOVE "CANCELLED"            TO WS-ORD-STATUS-TEXT
042500         WHEN OTHER MOVE "UNKNOWN"               TO WS-ORD-STATUS-TEXT
042600     END-EVALUATE.
042700
042725* Skip lines belonging to some other order -- ORDERLINE-TABLE
042750* holds every order's lines, not just this one's.  CALL
042775* COMPUTE-VALUE keeps the extended-price math in one place.
042800 430-PRINT-ONE-ORDER-LINE.
042900     IF LT-ORD-ID(WS-SUB2) = OT-ORD-ID(WS-SUB1)
043000         MOVE LT-QTY(WS-SUB2)       TO WS-CALL-QTY
043100         MOVE LT-UNIT-PRICE(WS-SUB2) TO WS-CALL-PRICE
043200         CALL "COMPUTE-VALUE" USING WS-CALL-QTY WS-CALL-PRICE
043300                 WS-CALL-VALUE
043400         ADD WS-CALL-VALUE TO WS-ORDER-TOTAL
043500         MOVE LT-PROD-NAME(WS-SUB2) TO PL-ITEM-NAME
043600         MOVE LT-QTY(WS-SUB2)        TO PL-ITEM-QTY
043700         MOVE LT-UNIT-PRICE(WS-SUB2) TO PL-ITEM-PRICE
043800         MOVE WS-CALL-VALUE          TO PL-ITEM-TOTAL
043900         WRITE REPORT-LINE FROM ORDER-ITEM-PRINT-LINE
044000     END-IF.
044100
044133* Grand total accumulated line by line in 430; edited into the
044166* same PL-ITEM-TOTAL picture the detail lines use.
044200 440-PRINT-ORDER-TOTAL-LINE.
044300     MOVE SPACES TO WS-ORDER-TOTAL-LINE.
044400     STRING "  Order Total" DELIMITED BY SIZE
044500            INTO WS-ORDER-TOTAL-LINE.
044600     MOVE WS-ORDER-TOTAL TO PL-ITEM-TOTAL.
044700     MOVE PL-ITEM-TOTAL TO WS-ORDER-TOTAL-LINE(36:11).
044800     WRITE REPORT-LINE FROM WS-ORDER-TOTAL-LINE.
044900
045000******************************************************************
045100* SHOW INVENTORY -- a straight columnar dump of the whole
045150* inventory table.  No sort, no selection -- every product on
045200* file prints, available-to-promise computed on the fly.
045300*-----------------------------------------------------------------
045400 500-PRINT-INVENTORY-LEVELS.
045500     WRITE REPORT-LINE FROM INVENTORY-COLUMN-HEADING.
045600     WRITE REPORT-LINE FROM INVENTORY-COLUMN-RULE.
045700     IF INV-ENTRY-CNT = ZERO
045800         WRITE REPORT-LINE FROM WS-NO-INVENTORY-LINE
045900     ELSE
046000         MOVE ZERO TO WS-SUB1
046100         PERFORM 510-PRINT-ONE-INVENTORY-LINE
046200                 VARYING WS-SUB1 FROM 1 BY 1
046300                 UNTIL WS-SUB1 > INV-ENTRY-CNT
046400     END-IF.
046500
046533* Available-to-promise is derived here, never stored -- total
046566* on hand less whatever is reserved against open orders.
046600 510-PRINT-ONE-INVENTORY-LINE.
046700     COMPUTE WS-AVAIL-QTY =
046800             IT-TOTAL-QTY(WS-SUB1) - IT-RESV-QTY(WS-SUB1).
046900     MOVE IT-PROD-NAME(WS-SUB1) TO PL-INV-NAME.
047000     MOVE IT-TOTAL-QTY(WS-SUB1) TO PL-INV-TOTAL.
047100     MOVE IT-RESV-QTY(WS-SUB1)  TO PL-INV-RESV.
047200     MOVE WS-AVAIL-QTY          TO PL-INV-AVAIL.
047300     WRITE REPORT-LINE FROM INVENTORY-PRINT-LINE.
047400
047500******************************************************************
047600* PRODUCT LIST -- a straight columnar dump of the catalog table,
047650* in the order PRODIN loaded it -- no sort, no filter.
047700*-----------------------------------------------------------------
047800 600-PRINT-PRODUCT-LIST.
047900     WRITE REPORT-LINE FROM PRODUCT-COLUMN-HEADING.
048000     WRITE REPORT-LINE FROM PRODUCT-COLUMN-RULE.
048100     IF PROD-ENTRY-CNT = ZERO
048200         WRITE REPORT-LINE FROM WS-NO-PRODUCTS-LINE
048300     ELSE
048400         MOVE ZERO TO WS-SUB1
048500         PERFORM 610-PRINT-ONE-PRODUCT-LINE
048600                 VARYING WS-SUB1 FROM 1 BY 1
048700                 UNTIL WS-SUB1 > PROD-ENTRY-CNT
048800     END-IF.
048900
048950* Catalog dump -- one line per product, in load order.
049000 610-PRINT-ONE-PRODUCT-LINE.
049100     MOVE PT-PROD-ID(WS-SUB1)    TO PL-PROD-ID.
049200     MOVE PT-PROD-NAME(WS-SUB1)  TO PL-PROD-NAME.
049300     MOVE PT-PROD-PRICE(WS-SUB1) TO PL-PROD-PRICE.
049400     WRITE REPORT-LINE FROM PRODUCT-LIST-PRINT-LINE.
