000100******************************************************************
000200* PRODREC.CPY
000300* Product catalog master record.  One record per catalog item;
000400* the id is assigned by ADD-PRODUCT and never reused.
000500*
000600* Change Log
000700*    03/14/88  RKH  REQ-1091  Original layout.
000800*    12/01/98  NCH  Y2K-0007  Reviewed for Y2K - no calendar
000900*                             date fields in this record, no
001000*                             change needed.
001100*    04/09/03  SPT  REQ-1400  Widened PROD-PRICE to S9(07)V99
001200*                             (catalog prices over $999.99 were
001300*                             getting truncated).
001400******************************************************************
001500 01  PROD-RECORD.
001600     05  PROD-ID                  PIC 9(05).
001700     05  PROD-NAME                PIC X(20).
001800     05  PROD-PRICE               PIC S9(07)V99.
001900     05  FILLER                   PIC X(06).
