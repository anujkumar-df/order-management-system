000100******************************************************************
000200* ORDLINREC.CPY
000300* Order line-item record, owned by the order whose id is in
000400* LINE-ORD-ID (up to 50 lines per order, in line order).
000500* LINE-UNIT-PRICE is the catalog price snapshotted when the
000600* order was created -- a later ADDPROD/SETPRICE transaction must
000700* never change a line already on file.
000800*
000900* Change Log
001000*    07/20/89  MOK  REQ-1140  Original layout.
001100*    05/18/93  TBR  REQ-1218  Added LINE-SHIPPED-QTY for
001200*                             partial shipment tracking.
001300*    12/01/98  NCH  Y2K-0007  Reviewed for Y2K - no change.
001400******************************************************************
001500 01  ORD-LINE-RECORD.
001600     05  LINE-ORD-ID              PIC 9(07).
001700     05  LINE-PROD-ID             PIC 9(05).
001800     05  LINE-PROD-NAME           PIC X(20).
001900     05  LINE-QTY                 PIC 9(05).
002000     05  LINE-UNIT-PRICE          PIC S9(07)V99.
002100     05  LINE-SHIPPED-QTY         PIC 9(05).
002200     05  FILLER                   PIC X(08).
